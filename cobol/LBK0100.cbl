000100***************************************************************** LBK0100 
000200* PROGRAM:  LBK0100                                             * LBK0100 
000300*           LIBRARY BOOK TRACKER - MAIN DRIVER                  * LBK0100 
000400*                                                                *LBK0100 
000500* AUTHOR :  R. D. HUTCHINS                                      * LBK0100 
000600*           MERIDIAN COUNTY LIBRARY SYSTEM - DATA PROCESSING    * LBK0100 
000700*                                                                *LBK0100 
000800* READS THE TWO JOB PARAMETERS (CATALOG FILE NAME, OPERATION),  * LBK0100 
000900* LOADS THE CATALOG FILE SEQUENTIALLY INTO AN IN-MEMORY TABLE,   *LBK0100 
001000* THEN HANDS THE TABLE TO THE OPERATE-PHASE SUBPROGRAM LBK0300.  *LBK0100 
001100* THIS PROGRAM OWNS THE SHARED ERROR-LOGGING ROUTINE (8900-) AND *LBK0100 
001200* ALWAYS PRINTS THE CLOSING TRAILER LINE, WIN OR LOSE.           *LBK0100 
001300***************************************************************** LBK0100 
001400*                         CHANGE LOG                              LBK0100 
001500*---------------------------------------------------------------- LBK0100 
001600* DATE       INIT  DESCRIPTION                                    LBK0100 
001700* ---------- ----  -------------------------------------------    LBK0100 
001800* 1989-03-14 RDH   INITIAL RELEASE.  REPLACES THE CARD-IMAGE      LBK0100 
001900*                  CATALOG UPDATE DECK RUN ON THIRD SHIFT.        LBK0100 
002000* 1989-09-06 RDH   ADDED THE .TXT SUFFIX EDIT AFTER TWO RUNS      LBK0100 
002100*                  CLOBBERED THE WRONG DATA SET.                  LBK0100 
002200* 1990-01-22 TJM   CATALOG FILE IS NOW CREATED AUTOMATICALLY      LBK0100 
002300*                  ON FIRST USE INSTEAD OF ABENDING WITH A        LBK0100 
002400*                  FILE-NOT-FOUND CONDITION.                      LBK0100 
002500* 1991-05-30 TJM   SPLIT THE MONOLITHIC EDIT LOGIC OUT TO A       LBK0100 
002600*                  CALLED SUBPROGRAM (LBK0200) PER THE SHOP       LBK0100 
002700*                  STANDARD FOR REUSABLE EDIT ROUTINES.           LBK0100 
002800* 1992-02-11 PKO   OPERATE PHASE MOVED TO ITS OWN SUBPROGRAM      LBK0100 
002900*                  (LBK0300) SO THE ADD-BOOK REWRITE LOGIC        LBK0100 
003000*                  COULD BE UNIT TESTED SEPARATELY.               LBK0100 
003100* 1993-08-19 PKO   CORRECTED RUNNING ERROR COUNT NOT SURVIVING    LBK0100 
003200*                  ACROSS THE CALL TO THE OPERATE PHASE.          LBK0100 
003300* 1995-06-02 LJS   RAISED THE IN-MEMORY TABLE CEILING TO 2000     LBK0100 
003400*                  ENTRIES FOR THE BRANCH CONSOLIDATION.          LBK0100 
003500* 1996-11-14 LJS   ADDED UPSI-0 DIAGNOSTIC SWITCH TO ECHO THE     LBK0100 
003600*                  PARSED JOB PARAMETERS WHEN OPERATORS ASK.      LBK0100 
003700* 1998-11-09 PKO   Y2K REMEDIATION - WS-CDT-YYYY EXPANDED TO      LBK0100 
003800*                  4 DIGITS FOR THE ERROR LOG TIMESTAMP.          LBK0100 
003900* 1999-04-27 PKO   Y2K REMEDIATION - VERIFIED NO 2-DIGIT YEAR     LBK0100 
004000*                  FIELDS REMAIN ANYWHERE IN THIS PROGRAM.        LBK0100 
004100* 2001-10-03 GMN   CHANGE REQUEST 4471 - CATALOG OPEN FAILURE     LBK0100 
004200*                  NOW LOGGED INSTEAD OF SILENTLY ABENDING.       LBK0100 
004300* 2004-03-15 GMN   CHANGE REQUEST 5108 - MINOR CLEANUP OF THE     LBK0100 
004400*                  PARAMETER-COUNT EDIT MESSAGE TEXT.             LBK0100 
004500* 2006-05-17 DMR   CHANGE REQUEST 6203 - JOB PARAMETERS ARE NOW   LBK0100 
004600*                  READ ONE AT A TIME FROM ARGUMENT-VALUE         LBK0100 
004700*                  INSTEAD OF BEING BLOCK-READ FROM COMMAND-LINE  LBK0100 
004800*                  AND SPLIT ON BLANKS, WHICH TRUNCATED ANY       LBK0100 
004900*                  ADD-BOOK PAYLOAD OR KEYWORD SEARCH CONTAINING  LBK0100 
005000*                  A SPACE.  THE OPERATION ARGUMENT IS WIDENED    LBK0100 
005100*                  TO HOLD A FULL ADD-BOOK PAYLOAD.  THE OLD      LBK0100 
005200*                  BLOB REDEFINES OF THE PARAMETER AREA IS        LBK0100 
005300*                  RETIRED SINCE THE BLOB FIELD IT COVERED IS     LBK0100 
005400*                  GONE, AND REPLACED WITH A PRINT VIEW USED BY   LBK0100 
005500*                  THE UPSI-0 DIAGNOSTIC DISPLAY.                 LBK0100 
005600* 2006-06-14 DMR   CHANGE REQUEST 6304 - ALL THREE JOB-SETUP      LBK0100 
005700*                  ERROR PARAGRAPHS WERE LOGGING THE CATALOG      LBK0100 
005800*                  FILE NAME AS THE OFFENDING TEXT EVEN WHEN THE  LBK0100 
005900*                  OPERATION ARGUMENT WAS THE ONE AT FAULT (OR    LBK0100 
006000*                  MISSING).  THEY NOW LOG THE OPERATION ARGUMENT,LBK0100 
006100*                  OR 'N/A' WHEN IT WAS NEVER SUPPLIED, THROUGH   LBK0100 
006200*                  A COMMON SUB-PARAGRAPH.  0200-ENSURE-CATALOG-  LBK0100 
006300*                  FILE NOW ALSO CREATES THE CATALOG'S PARENT     LBK0100 
006400*                  DIRECTORY WHEN IT DOES NOT EXIST, AND THE      LBK0100 
006500*                  ERROR LOG LINE IS NOW BUILT AS ONE BRACKETED/  LBK0100 
006600*                  QUOTED TEXT LINE INSTEAD OF FOUR RAW FIELDS.   LBK0100 
006700* 2006-08-09 DMR   CHANGE REQUEST 6388 - WS-ARG-COUNT AND         LBK0100 
006800*                  WS-RUNNING-ERROR-COUNT CONVERTED FROM BINARY   LBK0100 
006900*                  TO PACKED DECIMAL TO MATCH THE COUNTER         LBK0100 
007000*                  CONVENTION USED ELSEWHERE IN THE SHOP.         LBK0100 
007100*                  WS-RUNNING-ERROR-COUNT IS PASSED BY REFERENCE  LBK0100 
007200*                  TO LBK0300'S LK-RUNNING-ERROR-COUNT, ALSO      LBK0100 
007300*                  CONVERTED UNDER THIS SAME REQUEST, SO THE TWO  LBK0100 
007400*                  SIDES OF THE CALL STAY IN STEP.                LBK0100 
007500***************************************************************** LBK0100 
007600*                                                                 LBK0100 
007700 IDENTIFICATION DIVISION.                                         LBK0100 
007800 PROGRAM-ID.     LBK0100.                                         LBK0100 
007900 AUTHOR.         R. D. HUTCHINS.                                  LBK0100 
008000 INSTALLATION.   MERIDIAN COUNTY LIBRARY SYSTEM.                  LBK0100 
008100 DATE-WRITTEN.   03/14/1989.                                      LBK0100 
008200 DATE-COMPILED.  08/09/2006.                                      LBK0100 
008300 SECURITY.       UNCLASSIFIED - INTERNAL DATA PROCESSING USE.     LBK0100 
008400*                                                                 LBK0100 
008500 ENVIRONMENT DIVISION.                                            LBK0100 
008600 CONFIGURATION SECTION.                                           LBK0100 
008700 SPECIAL-NAMES.                                                   LBK0100 
008800     C01 IS TOP-OF-FORM                                           LBK0100 
008900     UPSI-0 ON  STATUS IS WS-DIAG-SWITCH-ON                       LBK0100 
009000            OFF STATUS IS WS-DIAG-SWITCH-OFF.                     LBK0100 
009100*                                                                 LBK0100 
009200 INPUT-OUTPUT SECTION.                                            LBK0100 
009300 FILE-CONTROL.                                                    LBK0100 
009400     SELECT CATALOG-FILE ASSIGN TO CATFILE                        LBK0100 
009500         ORGANIZATION IS LINE SEQUENTIAL                          LBK0100 
009600         FILE STATUS  IS WS-CAT-FILE-STATUS.                      LBK0100 
009700*                                                                 LBK0100 
009800     SELECT ERROR-LOG-FILE ASSIGN TO ERRLOG                       LBK0100 
009900         ORGANIZATION IS LINE SEQUENTIAL                          LBK0100 
010000         FILE STATUS  IS WS-ERR-FILE-STATUS.                      LBK0100 
010100***************************************************************** LBK0100 
010200 DATA DIVISION.                                                   LBK0100 
010300 FILE SECTION.                                                    LBK0100 
010400*                                                                 LBK0100 
010500 FD  CATALOG-FILE.                                                LBK0100 
010600 01  WS-RAW-LINE                    PIC X(100).                   LBK0100 
010700*                                                                 LBK0100 
010800 FD  ERROR-LOG-FILE.                                              LBK0100 
010900     COPY ERL1COB.                                                LBK0100 
011000***************************************************************** LBK0100 
011100 WORKING-STORAGE SECTION.                                         LBK0100 
011200***************************************************************** LBK0100 
011300*                                                                 LBK0100 
011400 01  WS-FILE-STATUS-FIELDS.                                       LBK0100 
011500     05  WS-CAT-FILE-STATUS         PIC X(02) VALUE SPACES.       LBK0100 
011600     05  WS-ERR-FILE-STATUS         PIC X(02) VALUE SPACES.       LBK0100 
011700     05  WS-CAT-FILE-EOF            PIC X     VALUE 'N'.          LBK0100 
011800         88  CAT-FILE-EOF                     VALUE 'Y'.          LBK0100 
011900     05  FILLER                     PIC X(10) VALUE SPACES.       LBK0100 
012000*                                                                 LBK0100 
012100 01  WS-RAW-LINE-VIEW REDEFINES WS-RAW-LINE.                      LBK0100 
012200     05  WS-RAW-LINE-CHAR OCCURS 100 TIMES    PIC X.              LBK0100 
012300*                                                                 LBK0100 
012400 01  WS-SWITCHES.                                                 LBK0100 
012500     05  WS-PARMS-VALID-SW          PIC X     VALUE 'Y'.          LBK0100 
012600         88  PARMS-VALID                      VALUE 'Y'.          LBK0100 
012700     05  WS-LOAD-VALID-SW           PIC X     VALUE 'Y'.          LBK0100 
012800         88  LOAD-LINE-VALID                  VALUE 'Y'.          LBK0100 
012900     05  WS-OPER-ARG-SUPPLIED-SW    PIC X     VALUE 'N'.          LBK0100 
013000         88  OPERATION-ARG-SUPPLIED           VALUE 'Y'.          LBK0100 
013100     05  WS-DIR-FOUND-SW            PIC X     VALUE 'N'.          LBK0100 
013200         88  DIR-SLASH-FOUND                  VALUE 'Y'.          LBK0100 
013300     05  FILLER                     PIC X(06) VALUE SPACES.       LBK0100 
013400*                                                                 LBK0100 
013500                                                                  LBK0100 
013600 01  WS-JOB-PARAMETERS.                                           LBK0100 
013700     05  WS-CATALOG-FILE-NAME       PIC X(40) VALUE SPACES.       LBK0100 
013800     05  WS-OPERATION-ARG           PIC X(80) VALUE SPACES.       LBK0100 
013900     05  WS-ARGUMENT-NUMBER         PIC S9(4) COMP VALUE 0.       LBK0100 
014000     05  WS-ARG-COUNT               PIC S9(4) COMP-3 VALUE 0.     LBK0100 
014100     05  WS-NAME-LEN                PIC S9(4) COMP VALUE 0.       LBK0100 
014200     05  WS-TRAILING-SPACES         PIC S9(4) COMP VALUE 0.       LBK0100 
014300     05  WS-SUFFIX-CHECK            PIC X(04) VALUE SPACES.       LBK0100 
014400     05  FILLER                     PIC X(06) VALUE SPACES.       LBK0100 
014500*                                                                 LBK0100 
014600 01  WS-JOB-PARAMETERS-PRINT-VIEW REDEFINES WS-JOB-PARAMETERS.    LBK0100 
014700     05  WS-PRINT-CATALOG-NAME      PIC X(40).                    LBK0100 
014800     05  WS-PRINT-OPERATION-ARG     PIC X(80).                    LBK0100 
014900     05  FILLER                     PIC X(16).                    LBK0100 
015000*                                                                 LBK0100 
015100 01  WS-DIR-CREATE-WORK.                                          LBK0100 
015200     05  WS-SLASH-POS               PIC S9(4) COMP VALUE 0.       LBK0100 
015300     05  WS-DIR-SCAN-SUB            PIC S9(4) COMP VALUE 0.       LBK0100 
015400     05  WS-PARENT-DIR-NAME         PIC X(40) VALUE SPACES.       LBK0100 
015500     05  WS-DIR-CREATE-RC           PIC S9(8) COMP VALUE 0.       LBK0100 
015600*                                                                 LBK0100 
015700 77  WS-DIR-SEPARATOR               PIC X VALUE '/'.              LBK0100 
015800 77  WS-CATALOG-MIN-NAME-LEN        PIC S9(4) COMP VALUE 5.       LBK0100 
015900*                                                                 LBK0100 
016000 01  WS-RUNNING-ERROR-COUNT         PIC S9(8) COMP-3 VALUE 0.     LBK0100 
016100*                                                                 LBK0100 
016200 01  WS-LOG-WORK-AREA.                                            LBK0100 
016300     05  WS-LOG-OFFENDING-TEXT      PIC X(80) VALUE SPACES.       LBK0100 
016400     05  WS-LOG-ERROR-CLASS         PIC X(30) VALUE SPACES.       LBK0100 
016500     05  WS-LOG-ERROR-MESSAGE       PIC X(80) VALUE SPACES.       LBK0100 
016600     05  WS-LOAD-ERROR-CLASS        PIC X(30) VALUE SPACES.       LBK0100 
016700     05  WS-LOAD-ERROR-MESSAGE      PIC X(80) VALUE SPACES.       LBK0100 
016800     05  WS-LOG-OFF-TRAILING        PIC S9(4) COMP VALUE 0.       LBK0100 
016900     05  WS-LOG-OFF-LEN             PIC S9(4) COMP VALUE 0.       LBK0100 
017000     05  WS-LOG-CLS-TRAILING        PIC S9(4) COMP VALUE 0.       LBK0100 
017100     05  WS-LOG-CLS-LEN             PIC S9(4) COMP VALUE 0.       LBK0100 
017200     05  WS-LOG-MSG-TRAILING        PIC S9(4) COMP VALUE 0.       LBK0100 
017300     05  WS-LOG-MSG-LEN             PIC S9(4) COMP VALUE 0.       LBK0100 
017400     05  FILLER                     PIC X(10) VALUE SPACES.       LBK0100 
017500*                                                                 LBK0100 
017600                                                                  LBK0100 
017700 01  WS-CURRENT-DATE-TIME           PIC X(21) VALUE SPACES.       LBK0100 
017800 01  WS-CDT-FIELDS REDEFINES WS-CURRENT-DATE-TIME.                LBK0100 
017900     05  WS-CDT-YYYY                PIC 9(04).                    LBK0100 
018000     05  WS-CDT-MM                  PIC 9(02).                    LBK0100 
018100     05  WS-CDT-DD                  PIC 9(02).                    LBK0100 
018200     05  WS-CDT-HH                  PIC 9(02).                    LBK0100 
018300     05  WS-CDT-MIN                 PIC 9(02).                    LBK0100 
018400     05  WS-CDT-SS                  PIC 9(02).                    LBK0100 
018500     05  WS-CDT-HS                  PIC 9(02).                    LBK0100 
018600     05  FILLER                     PIC X(05).                    LBK0100 
018700*                                                                 LBK0100 
018800 01  WS-TRAILER-MESSAGE             PIC X(47) VALUE               LBK0100 
018900     'Thank you for using the Library Book Tracker.'.             LBK0100 
019000*                                                                 LBK0100 
019100     COPY CAT1COB.                                                LBK0100 
019200*                                                                 LBK0100 
019300     COPY BKT1COB.                                                LBK0100 
019400***************************************************************** LBK0100 
019500 PROCEDURE DIVISION.                                              LBK0100 
019600***************************************************************** LBK0100 
019700*                                                                 LBK0100 
019800 000-MAIN-PROCESS.                                                LBK0100 
019900     DISPLAY 'LBK0100 - LIBRARY BOOK TRACKER STARTED'.            LBK0100 
020000     PERFORM 0100-GET-JOB-PARAMETERS THRU 0100-EXIT.              LBK0100 
020100     IF PARMS-VALID                                               LBK0100 
020200         PERFORM 0200-ENSURE-CATALOG-FILE THRU 0200-EXIT          LBK0100 
020300     END-IF.                                                      LBK0100 
020400     IF PARMS-VALID                                               LBK0100 
020500         PERFORM 1000-LOAD-CATALOG-FILE THRU 1000-EXIT            LBK0100 
020600         CALL 'LBK0300' USING BKT-BOOK-TABLE                      LBK0100 
020700                               WS-OPERATION-ARG                   LBK0100 
020800                               WS-CATALOG-FILE-NAME               LBK0100 
020900                               WS-RUNNING-ERROR-COUNT             LBK0100 
021000     END-IF.                                                      LBK0100 
021100     DISPLAY WS-TRAILER-MESSAGE.                                  LBK0100 
021200     STOP RUN.                                                    LBK0100 
021300*                                                                 LBK0100 
021400 0100-GET-JOB-PARAMETERS.                                         LBK0100 
021500     MOVE SPACES TO WS-CATALOG-FILE-NAME.                         LBK0100 
021600     MOVE SPACES TO WS-OPERATION-ARG.                             LBK0100 
021700     MOVE 0 TO WS-ARG-COUNT.                                      LBK0100 
021800     MOVE 'N' TO WS-OPER-ARG-SUPPLIED-SW.                         LBK0100 
021900     MOVE 1 TO WS-ARGUMENT-NUMBER.                                LBK0100 
022000     DISPLAY WS-ARGUMENT-NUMBER UPON ARGUMENT-NUMBER.             LBK0100 
022100     ACCEPT WS-CATALOG-FILE-NAME FROM ARGUMENT-VALUE              LBK0100 
022200         ON EXCEPTION                                             LBK0100 
022300             CONTINUE                                             LBK0100 
022400         NOT ON EXCEPTION                                         LBK0100 
022500             ADD 1 TO WS-ARG-COUNT                                LBK0100 
022600     END-ACCEPT.                                                  LBK0100 
022700     MOVE 2 TO WS-ARGUMENT-NUMBER.                                LBK0100 
022800     DISPLAY WS-ARGUMENT-NUMBER UPON ARGUMENT-NUMBER.             LBK0100 
022900     ACCEPT WS-OPERATION-ARG FROM ARGUMENT-VALUE                  LBK0100 
023000         ON EXCEPTION                                             LBK0100 
023100             CONTINUE                                             LBK0100 
023200         NOT ON EXCEPTION                                         LBK0100 
023300             ADD 1 TO WS-ARG-COUNT                                LBK0100 
023400             SET OPERATION-ARG-SUPPLIED TO TRUE                   LBK0100 
023500     END-ACCEPT.                                                  LBK0100 
023600     IF WS-DIAG-SWITCH-ON                                         LBK0100 
023700         DISPLAY 'PARM 1 (CATALOG) = ' WS-PRINT-CATALOG-NAME      LBK0100 
023800         DISPLAY 'PARM 2 (OPER)    = ' WS-PRINT-OPERATION-ARG     LBK0100 
023900     END-IF.                                                      LBK0100 
024000     IF WS-ARG-COUNT < 2                                          LBK0100 
024100         MOVE 'N' TO WS-PARMS-VALID-SW                            LBK0100 
024200         MOVE 'InsufficientArgumentsException'                    LBK0100 
024300             TO WS-LOG-ERROR-CLASS                                LBK0100 
024400         MOVE 'Two job parameters are required.'                  LBK0100 
024500             TO WS-LOG-ERROR-MESSAGE                              LBK0100 
024600         PERFORM 0190-SET-OFFENDING-TEXT THRU 0190-EXIT           LBK0100 
024700         PERFORM 8900-WRITE-ERROR-LOG-REC THRU 8900-EXIT          LBK0100 
024800         DISPLAY 'Error: ' WS-LOG-ERROR-MESSAGE                   LBK0100 
024900     ELSE                                                         LBK0100 
025000         PERFORM 0150-CHECK-CATALOG-SUFFIX THRU 0150-EXIT         LBK0100 
025100     END-IF.                                                      LBK0100 
025200 0100-EXIT.                                                       LBK0100 
025300     EXIT.                                                        LBK0100 
025400*                                                                 LBK0100 
025500 0190-SET-OFFENDING-TEXT.                                         LBK0100 
025600     IF OPERATION-ARG-SUPPLIED                                    LBK0100 
025700         MOVE WS-OPERATION-ARG TO WS-LOG-OFFENDING-TEXT           LBK0100 
025800     ELSE                                                         LBK0100 
025900         MOVE 'N/A' TO WS-LOG-OFFENDING-TEXT                      LBK0100 
026000     END-IF.                                                      LBK0100 
026100 0190-EXIT.                                                       LBK0100 
026200     EXIT.                                                        LBK0100 
026300*                                                                 LBK0100 
026400 0150-CHECK-CATALOG-SUFFIX.                                       LBK0100 
026500     MOVE 0 TO WS-TRAILING-SPACES.                                LBK0100 
026600     INSPECT WS-CATALOG-FILE-NAME TALLYING                        LBK0100 
026700         WS-TRAILING-SPACES FOR TRAILING SPACE.                   LBK0100 
026800     COMPUTE WS-NAME-LEN = 40 - WS-TRAILING-SPACES.               LBK0100 
026900     IF WS-NAME-LEN < WS-CATALOG-MIN-NAME-LEN                     LBK0100 
027000         MOVE 'N' TO WS-PARMS-VALID-SW                            LBK0100 
027100         MOVE 'InvalidFileNameException'                          LBK0100 
027200             TO WS-LOG-ERROR-CLASS                                LBK0100 
027300         MOVE 'Catalog file name must end in .txt.'               LBK0100 
027400             TO WS-LOG-ERROR-MESSAGE                              LBK0100 
027500         PERFORM 0190-SET-OFFENDING-TEXT THRU 0190-EXIT           LBK0100 
027600         PERFORM 8900-WRITE-ERROR-LOG-REC THRU 8900-EXIT          LBK0100 
027700         DISPLAY 'Error: ' WS-LOG-ERROR-MESSAGE                   LBK0100 
027800     ELSE                                                         LBK0100 
027900         MOVE WS-CATALOG-FILE-NAME                                LBK0100 
028000             (WS-NAME-LEN - 3 : 4) TO WS-SUFFIX-CHECK             LBK0100 
028100         IF WS-SUFFIX-CHECK NOT = '.txt' AND                      LBK0100 
028200            WS-SUFFIX-CHECK NOT = '.TXT'                          LBK0100 
028300             MOVE 'N' TO WS-PARMS-VALID-SW                        LBK0100 
028400             MOVE 'InvalidFileNameException'                      LBK0100 
028500                 TO WS-LOG-ERROR-CLASS                            LBK0100 
028600             MOVE 'Catalog file name must end in .txt.'           LBK0100 
028700                 TO WS-LOG-ERROR-MESSAGE                          LBK0100 
028800             PERFORM 0190-SET-OFFENDING-TEXT THRU 0190-EXIT       LBK0100 
028900             PERFORM 8900-WRITE-ERROR-LOG-REC THRU 8900-EXIT      LBK0100 
029000             DISPLAY 'Error: ' WS-LOG-ERROR-MESSAGE               LBK0100 
029100         END-IF                                                   LBK0100 
029200     END-IF.                                                      LBK0100 
029300 0150-EXIT.                                                       LBK0100 
029400     EXIT.                                                        LBK0100 
029500*                                                                 LBK0100 
029600 0195-CREATE-PARENT-DIRECTORY.                                    LBK0100 
029700     MOVE 'N' TO WS-DIR-FOUND-SW.                                 LBK0100 
029800     MOVE 0 TO WS-SLASH-POS.                                      LBK0100 
029900     PERFORM 0196-FIND-LAST-SLASH THRU 0196-EXIT                  LBK0100 
030000         VARYING WS-DIR-SCAN-SUB FROM WS-NAME-LEN BY -1           LBK0100 
030100         UNTIL WS-DIR-SCAN-SUB < 1 OR DIR-SLASH-FOUND.            LBK0100 
030200     IF WS-SLASH-POS > 1                                          LBK0100 
030300         MOVE SPACES TO WS-PARENT-DIR-NAME                        LBK0100 
030400         MOVE WS-CATALOG-FILE-NAME (1 : WS-SLASH-POS - 1)         LBK0100 
030500             TO WS-PARENT-DIR-NAME                                LBK0100 
030600         CALL 'CBL_CREATE_DIR' USING WS-PARENT-DIR-NAME           LBK0100 
030700         MOVE RETURN-CODE TO WS-DIR-CREATE-RC                     LBK0100 
030800     END-IF.                                                      LBK0100 
030900 0195-EXIT.                                                       LBK0100 
031000     EXIT.                                                        LBK0100 
031100*                                                                 LBK0100 
031200 0196-FIND-LAST-SLASH.                                            LBK0100 
031300     IF WS-CATALOG-FILE-NAME (WS-DIR-SCAN-SUB : 1)                LBK0100 
031400            = WS-DIR-SEPARATOR                                    LBK0100 
031500         SET DIR-SLASH-FOUND TO TRUE                              LBK0100 
031600         MOVE WS-DIR-SCAN-SUB TO WS-SLASH-POS                     LBK0100 
031700     END-IF.                                                      LBK0100 
031800 0196-EXIT.                                                       LBK0100 
031900     EXIT.                                                        LBK0100 
032000*                                                                 LBK0100 
032100 0200-ENSURE-CATALOG-FILE.                                        LBK0100 
032200     PERFORM 0195-CREATE-PARENT-DIRECTORY THRU 0195-EXIT.         LBK0100 
032300     OPEN INPUT CATALOG-FILE.                                     LBK0100 
032400     IF WS-CAT-FILE-STATUS = '00'                                 LBK0100 
032500         CLOSE CATALOG-FILE                                       LBK0100 
032600     ELSE                                                         LBK0100 
032700         IF WS-CAT-FILE-STATUS = '05' OR                          LBK0100 
032800            WS-CAT-FILE-STATUS = '35'                             LBK0100 
032900             OPEN OUTPUT CATALOG-FILE                             LBK0100 
033000             CLOSE CATALOG-FILE                                   LBK0100 
033100         ELSE                                                     LBK0100 
033200             MOVE 'N' TO WS-PARMS-VALID-SW                        LBK0100 
033300             MOVE 'BookCatalogException'                          LBK0100 
033400                 TO WS-LOG-ERROR-CLASS                            LBK0100 
033500             MOVE 'Unable to open or create the catalog file.'    LBK0100 
033600                 TO WS-LOG-ERROR-MESSAGE                          LBK0100 
033700             PERFORM 0190-SET-OFFENDING-TEXT THRU 0190-EXIT       LBK0100 
033800             PERFORM 8900-WRITE-ERROR-LOG-REC THRU 8900-EXIT      LBK0100 
033900             DISPLAY 'Error: ' WS-LOG-ERROR-MESSAGE               LBK0100 
034000         END-IF                                                   LBK0100 
034100     END-IF.                                                      LBK0100 
034200 0200-EXIT.                                                       LBK0100 
034300     EXIT.                                                        LBK0100 
034400*                                                                 LBK0100 
034500 1000-LOAD-CATALOG-FILE.                                          LBK0100 
034600     MOVE 0 TO BKT-BOOK-COUNT.                                    LBK0100 
034700     MOVE 0 TO WS-RUNNING-ERROR-COUNT.                            LBK0100 
034800     MOVE 'N' TO WS-CAT-FILE-EOF.                                 LBK0100 
034900     OPEN INPUT CATALOG-FILE.                                     LBK0100 
035000     PERFORM 1100-READ-AND-EDIT-ONE-LINE THRU 1100-EXIT           LBK0100 
035100         UNTIL CAT-FILE-EOF.                                      LBK0100 
035200     CLOSE CATALOG-FILE.                                          LBK0100 
035300 1000-EXIT.                                                       LBK0100 
035400     EXIT.                                                        LBK0100 
035500*                                                                 LBK0100 
035600 1100-READ-AND-EDIT-ONE-LINE.                                     LBK0100 
035700     READ CATALOG-FILE INTO WS-RAW-LINE                           LBK0100 
035800         AT END                                                   LBK0100 
035900             SET CAT-FILE-EOF TO TRUE                             LBK0100 
036000     END-READ.                                                    LBK0100 
036100     IF NOT CAT-FILE-EOF                                          LBK0100 
036200         CALL 'LBK0200' USING WS-RAW-LINE                         LBK0100 
036300                               CAT-BOOK-RECORD                    LBK0100 
036400                               WS-LOAD-VALID-SW                   LBK0100 
036500                               WS-LOAD-ERROR-CLASS                LBK0100 
036600                               WS-LOAD-ERROR-MESSAGE              LBK0100 
036700         IF LOAD-LINE-VALID                                       LBK0100 
036800             PERFORM 1200-APPEND-BOOK-TO-TABLE THRU 1200-EXIT     LBK0100 
036900         ELSE                                                     LBK0100 
037000             MOVE WS-RAW-LINE TO WS-LOG-OFFENDING-TEXT            LBK0100 
037100             MOVE WS-LOAD-ERROR-CLASS TO WS-LOG-ERROR-CLASS       LBK0100 
037200             MOVE WS-LOAD-ERROR-MESSAGE TO WS-LOG-ERROR-MESSAGE   LBK0100 
037300             PERFORM 8900-WRITE-ERROR-LOG-REC THRU 8900-EXIT      LBK0100 
037400             ADD 1 TO WS-RUNNING-ERROR-COUNT                      LBK0100 
037500         END-IF                                                   LBK0100 
037600     END-IF.                                                      LBK0100 
037700 1100-EXIT.                                                       LBK0100 
037800     EXIT.                                                        LBK0100 
037900*                                                                 LBK0100 
038000 1200-APPEND-BOOK-TO-TABLE.                                       LBK0100 
038100     ADD 1 TO BKT-BOOK-COUNT.                                     LBK0100 
038200     SET BKT-IDX TO BKT-BOOK-COUNT.                               LBK0100 
038300     MOVE CAT-TITLE  TO BKT-TITLE(BKT-IDX).                       LBK0100 
038400     MOVE CAT-AUTHOR TO BKT-AUTHOR(BKT-IDX).                      LBK0100 
038500     MOVE CAT-ISBN   TO BKT-ISBN(BKT-IDX).                        LBK0100 
038600     MOVE CAT-COPIES TO BKT-COPIES(BKT-IDX).                      LBK0100 
038700 1200-EXIT.                                                       LBK0100 
038800     EXIT.                                                        LBK0100 
038900*                                                                 LBK0100 
039000 8900-WRITE-ERROR-LOG-REC.                                        LBK0100 
039100     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.          LBK0100 
039200     MOVE 0 TO WS-LOG-OFF-TRAILING WS-LOG-CLS-TRAILING            LBK0100 
039300               WS-LOG-MSG-TRAILING.                               LBK0100 
039400     INSPECT WS-LOG-OFFENDING-TEXT TALLYING                       LBK0100 
039500         WS-LOG-OFF-TRAILING FOR TRAILING SPACE.                  LBK0100 
039600     INSPECT WS-LOG-ERROR-CLASS TALLYING                          LBK0100 
039700         WS-LOG-CLS-TRAILING FOR TRAILING SPACE.                  LBK0100 
039800     INSPECT WS-LOG-ERROR-MESSAGE TALLYING                        LBK0100 
039900         WS-LOG-MSG-TRAILING FOR TRAILING SPACE.                  LBK0100 
040000     COMPUTE WS-LOG-OFF-LEN = 80 - WS-LOG-OFF-TRAILING.           LBK0100 
040100     COMPUTE WS-LOG-CLS-LEN = 30 - WS-LOG-CLS-TRAILING.           LBK0100 
040200     COMPUTE WS-LOG-MSG-LEN = 80 - WS-LOG-MSG-TRAILING.           LBK0100 
040300     IF WS-LOG-OFF-LEN < 1                                        LBK0100 
040400         MOVE 1 TO WS-LOG-OFF-LEN                                 LBK0100 
040500     END-IF.                                                      LBK0100 
040600     IF WS-LOG-CLS-LEN < 1                                        LBK0100 
040700         MOVE 1 TO WS-LOG-CLS-LEN                                 LBK0100 
040800     END-IF.                                                      LBK0100 
040900     IF WS-LOG-MSG-LEN < 1                                        LBK0100 
041000         MOVE 1 TO WS-LOG-MSG-LEN                                 LBK0100 
041100     END-IF.                                                      LBK0100 
041200     MOVE SPACES TO ERL-ERROR-LOG-RECORD.                         LBK0100 
041300     STRING '[' WS-CDT-YYYY '-' WS-CDT-MM '-' WS-CDT-DD ' '       LBK0100 
041400            WS-CDT-HH '-' WS-CDT-MIN '-' WS-CDT-SS '.' WS-CDT-HS  LBK0100 
041500            '] INVALID: "'                                        LBK0100 
041600            WS-LOG-OFFENDING-TEXT (1 : WS-LOG-OFF-LEN)            LBK0100 
041700            '" - '                                                LBK0100 
041800            WS-LOG-ERROR-CLASS (1 : WS-LOG-CLS-LEN)               LBK0100 
041900            ': '                                                  LBK0100 
042000            WS-LOG-ERROR-MESSAGE (1 : WS-LOG-MSG-LEN)             LBK0100 
042100         DELIMITED BY SIZE INTO ERL-FORMATTED-LINE                LBK0100 
042200     END-STRING.                                                  LBK0100 
042300     OPEN EXTEND ERROR-LOG-FILE.                                  LBK0100 
042400     IF WS-ERR-FILE-STATUS NOT = '00'                             LBK0100 
042500         OPEN OUTPUT ERROR-LOG-FILE                               LBK0100 
042600     END-IF.                                                      LBK0100 
042700     WRITE ERL-ERROR-LOG-RECORD.                                  LBK0100 
042800     CLOSE ERROR-LOG-FILE.                                        LBK0100 
042900 8900-EXIT.                                                       LBK0100 
043000     EXIT.                                                        LBK0100 
043100*                                                                 LBK0100 
043200*  END OF PROGRAM LBK0100                                         LBK0100 
043300                                                                  LBK0100 
043400                                                                  LBK0100 
043500                                                                  LBK0100 
043600                                                                  LBK0100 
