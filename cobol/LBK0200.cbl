000100***************************************************************** LBK0200 
000200* PROGRAM:  LBK0200                                             * LBK0200 
000300*           LIBRARY BOOK TRACKER - CATALOG LINE EDIT ROUTINE    * LBK0200 
000400*                                                                *LBK0200 
000500* AUTHOR :  T. J. MARLOWE                                       * LBK0200 
000600*           MERIDIAN COUNTY LIBRARY SYSTEM - DATA PROCESSING    * LBK0200 
000700*                                                                *LBK0200 
000800* CALLED ONCE PER LINE FROM LBK0100 DURING THE LOAD PHASE.       *LBK0200 
000900* SPLITS ONE COLON-DELIMITED CATALOG LINE INTO ITS FOUR FIELDS   *LBK0200 
001000* AND EDITS EACH ONE.  ANY FAILURE REJECTS THE WHOLE LINE AND    *LBK0200 
001100* RETURNS THE ERROR CLASS/MESSAGE TEXT FOR THE CALLER TO LOG -   *LBK0200 
001200* THIS ROUTINE NEVER WRITES TO THE ERROR LOG ITSELF.             *LBK0200 
001300*                                                                *LBK0200 
001400* LINKAGE:                                                       *LBK0200 
001500*   1: RAW CATALOG LINE        (PASSED, NOT CHANGED)             *LBK0200 
001600*   2: PARSED BOOK RECORD      (PASSED, SET WHEN VALID)          *LBK0200 
001700*   3: VALID SWITCH  'Y'/'N'   (PASSED, SET)                     *LBK0200 
001800*   4: ERROR CLASS             (PASSED, SET WHEN NOT VALID)      *LBK0200 
001900*   5: ERROR MESSAGE           (PASSED, SET WHEN NOT VALID)      *LBK0200 
002000***************************************************************** LBK0200 
002100*                         CHANGE LOG                              LBK0200 
002200*---------------------------------------------------------------- LBK0200 
002300* DATE       INIT  DESCRIPTION                                    LBK0200 
002400* ---------- ----  -------------------------------------------    LBK0200 
002500* 1991-05-30 TJM   INITIAL RELEASE.  SPLIT OUT OF LBK0100 SO      LBK0200 
002600*                  THE EDIT RULES COULD BE UNIT TESTED ALONE.     LBK0200 
002700* 1991-09-12 TJM   ADDED THE 13-DIGIT ISBN DIGIT-BY-DIGIT EDIT    LBK0200 
002800*                  AFTER A LETTER 'O' SLIPPED THROUGH AS A        LBK0200 
002900*                  ZERO IN THE SOUTH BRANCH UPLOAD.               LBK0200 
003000* 1992-02-11 PKO   REJECTS THE LINE NOW WITHOUT ABENDING WHEN     LBK0200 
003100*                  COPIES IS NON-NUMERIC INSTEAD OF STOPPING      LBK0200 
003200*                  THE WHOLE LOAD RUN COLD.                       LBK0200 
003300* 1994-07-08 LJS   TITLE AND AUTHOR BLANK-AFTER-TRIM EDIT ADDED   LBK0200 
003400*                  - A LINE OF ALL SPACES WAS PASSING BEFORE.     LBK0200 
003500* 1998-11-09 PKO   Y2K REMEDIATION - REVIEWED, NO DATE FIELDS     LBK0200 
003600*                  IN THIS PROGRAM.  NO CHANGE REQUIRED.          LBK0200 
003700* 2001-10-03 GMN   CHANGE REQUEST 4471 - COPIES MUST NOW BE       LBK0200 
003800*                  STRICTLY POSITIVE, ZERO IS REJECTED.           LBK0200 
003900* 2006-05-17 DMR   CHANGE REQUEST 6203 - COPIES EDIT NO LONGER    LBK0200 
004000*                  REJECTS A SHORT NUMERIC VALUE PADDED WITH      LBK0200 
004100*                  TRAILING BLANKS.  ERROR CLASSES SPLIT OUT TO   LBK0200 
004200*                  MATCH THE DISTINCT VALIDATION FAILURES PER     LBK0200 
004300*                  THE EXCEPTION-NAMING STANDARD ADOPTED THIS     LBK0200 
004400*                  YEAR FOR THE ERROR LOG.                        LBK0200 
004500* 2006-06-14 DMR   CHANGE REQUEST 6304 - THE IS NUMERIC TEST WAS  LBK0200 
004600*                  FAILING ANY COPIES VALUE CARRYING A LEADING    LBK0200 
004700*                  SIGN.  A LEADING '+' OR '-' IS NOW STRIPPED    LBK0200 
004800*                  BEFORE THE DIGITS ARE TESTED AND THE SIGN IS   LBK0200 
004900*                  RE-APPLIED TO THE WORKING COUNT AFTERWARD.     LBK0200 
005000* 2006-08-09 DMR   CHANGE REQUEST 6388 - A 14-DIGIT (OR LONGER)   LBK0200 
005100*                  ISBN SPLIT FROM THE CATALOG LINE WAS BEING     LBK0200 
005200*                  SILENTLY SHORTENED TO 13 DIGITS BY THE SPLIT   LBK0200 
005300*                  UNSTRING INSTEAD OF BEING REJECTED, SO A BAD   LBK0200 
005400*                  ISBN COULD LOOK VALID BY ACCIDENT.  THE ISBN   LBK0200 
005500*                  FIELD IS NOW SPLIT INTO AN OVERSIZED CAPTURE   LBK0200 
005600*                  AREA FIRST AND ITS TRUE OCCUPIED LENGTH IS     LBK0200 
005700*                  MEASURED BEFORE IT IS MOVED INTO THE 13-BYTE   LBK0200 
005800*                  WORK FIELD - ANYTHING OTHER THAN EXACTLY 13    LBK0200 
005900*                  CHARACTERS NOW FALLS THROUGH AS BLANK, WHICH   LBK0200 
006000*                  210-EDIT-ISBN-FORMAT ALREADY REJECTS.  THE     LBK0200 
006100*                  SPLIT-FIELD COUNT IS NOW PACKED DECIMAL TO     LBK0200 
006200*                  MATCH THIS SHOP'S COUNTER CONVENTION.          LBK0200 
006300***************************************************************** LBK0200 
006400*                                                                 LBK0200 
006500 IDENTIFICATION DIVISION.                                         LBK0200 
006600 PROGRAM-ID.     LBK0200.                                         LBK0200 
006700 AUTHOR.         T. J. MARLOWE.                                   LBK0200 
006800 INSTALLATION.   MERIDIAN COUNTY LIBRARY SYSTEM.                  LBK0200 
006900 DATE-WRITTEN.   05/30/1991.                                      LBK0200 
007000 DATE-COMPILED.  08/09/2006.                                      LBK0200 
007100 SECURITY.       UNCLASSIFIED - INTERNAL DATA PROCESSING USE.     LBK0200 
007200*                                                                 LBK0200 
007300 ENVIRONMENT DIVISION.                                            LBK0200 
007400 CONFIGURATION SECTION.                                           LBK0200 
007500 SPECIAL-NAMES.                                                   LBK0200 
007600     C01 IS TOP-OF-FORM                                           LBK0200 
007700     UPSI-0 ON  STATUS IS WS-DIAG-SWITCH-ON                       LBK0200 
007800            OFF STATUS IS WS-DIAG-SWITCH-OFF.                     LBK0200 
007900***************************************************************** LBK0200 
008000 DATA DIVISION.                                                   LBK0200 
008100 WORKING-STORAGE SECTION.                                         LBK0200 
008200*                                                                 LBK0200 
008300 01  WS-SPLIT-FIELDS.                                             LBK0200 
008400     05  WS-RAW-TITLE               PIC X(30) VALUE SPACES.       LBK0200 
008500     05  WS-RAW-TITLE-CHARS REDEFINES WS-RAW-TITLE                LBK0200 
008600             OCCURS 30 TIMES         PIC X.                       LBK0200 
008700     05  WS-RAW-AUTHOR              PIC X(20) VALUE SPACES.       LBK0200 
008800     05  WS-RAW-ISBN                PIC X(13) VALUE SPACES.       LBK0200 
008900     05  WS-RAW-COPIES              PIC X(06) VALUE SPACES.       LBK0200 
009000     05  WS-RAW-COPIES-SIGN-VIEW REDEFINES WS-RAW-COPIES.         LBK0200 
009100         10  WS-COPIES-SIGN-BYTE    PIC X.                        LBK0200 
009200         10  WS-COPIES-DIGITS-RAW   PIC X(05).                    LBK0200 
009300     05  WS-SPLIT-COUNT             PIC S9(4) COMP-3 VALUE 0.     LBK0200 
009400     05  FILLER                     PIC X(06) VALUE SPACES.       LBK0200 
009500*                                                                 LBK0200 
009600 01  WS-ISBN-CAPTURE-AREA.                                        LBK0200 
009700*    CR 6388 - OVERSIZED LANDING SPOT FOR THE RAW ISBN SPLIT SO   LBK0200 
009800*    A TOO-LONG ISBN IS MEASURED INSTEAD OF SILENTLY CLIPPED.     LBK0200 
009900     05  WS-RAW-ISBN-CAPTURE        PIC X(100) VALUE SPACES.      LBK0200 
010000     05  WS-RAW-ISBN-TRAILING       PIC S9(4) COMP VALUE 0.       LBK0200 
010100     05  WS-RAW-ISBN-OCCUPIED       PIC S9(4) COMP VALUE 0.       LBK0200 
010200*                                                                 LBK0200 
010300 01  WS-ISBN-DIGIT-VIEW REDEFINES WS-SPLIT-FIELDS.                LBK0200 
010400     05  FILLER                     PIC X(50).                    LBK0200 
010500     05  WS-ISBN-DIGIT  OCCURS 13 TIMES        PIC X.             LBK0200 
010600     05  FILLER                     PIC X(06).                    LBK0200 
010700     05  FILLER                     PIC X(10).                    LBK0200 
010800*                                                                 LBK0200 
010900 01  WS-EDIT-WORK.                                                LBK0200 
011000     05  WS-ISBN-SUB                PIC S9(4) COMP VALUE 0.       LBK0200 
011100     05  WS-ISBN-BAD-SW             PIC X     VALUE 'N'.          LBK0200 
011200         88  ISBN-HAS-BAD-DIGIT               VALUE 'Y'.          LBK0200 
011300     05  WS-COPIES-NUMERIC-SW       PIC X     VALUE 'N'.          LBK0200 
011400         88  COPIES-IS-NUMERIC                VALUE 'Y'.          LBK0200 
011500     05  WS-COPIES-SIGN-SW          PIC X     VALUE 'N'.          LBK0200 
011600         88  COPIES-IS-NEGATIVE               VALUE 'Y'.          LBK0200 
011700     05  WS-COPIES-WORK             PIC S9(9) COMP VALUE 0.       LBK0200 
011800     05  WS-COPIES-TRAILING         PIC S9(4) COMP VALUE 0.       LBK0200 
011900     05  WS-COPIES-LEN              PIC S9(4) COMP VALUE 0.       LBK0200 
012000     05  WS-COPIES-START            PIC S9(4) COMP VALUE 1.       LBK0200 
012100     05  WS-COPIES-DIGIT-LEN        PIC S9(4) COMP VALUE 0.       LBK0200 
012200     05  FILLER                     PIC X(02) VALUE SPACES.       LBK0200 
012300*                                                                 LBK0200 
012400 77  WS-COPIES-NEG-SIGN             PIC X VALUE '-'.              LBK0200 
012500 77  WS-COPIES-POS-SIGN             PIC X VALUE '+'.              LBK0200 
012600*                                                                 LBK0200 
012700     COPY CAT1COB.                                                LBK0200 
012800***************************************************************** LBK0200 
012900 LINKAGE SECTION.                                                 LBK0200 
013000*                                                                 LBK0200 
013100 01  LK-RAW-LINE                    PIC X(100).                   LBK0200 
013200 01  LK-VALID-SW                    PIC X.                        LBK0200 
013300 01  LK-ERROR-CLASS                 PIC X(30).                    LBK0200 
013400 01  LK-ERROR-MESSAGE               PIC X(80).                    LBK0200 
013500***************************************************************** LBK0200 
013600 PROCEDURE DIVISION USING LK-RAW-LINE                             LBK0200 
013700                          CAT-BOOK-RECORD                         LBK0200 
013800                          LK-VALID-SW                             LBK0200 
013900                          LK-ERROR-CLASS                          LBK0200 
014000                          LK-ERROR-MESSAGE.                       LBK0200 
014100*                                                                 LBK0200 
014200 000-MAIN.                                                        LBK0200 
014300     MOVE 'Y' TO LK-VALID-SW.                                     LBK0200 
014400     MOVE SPACES TO LK-ERROR-CLASS.                               LBK0200 
014500     MOVE SPACES TO LK-ERROR-MESSAGE.                             LBK0200 
014600     PERFORM 100-SPLIT-CATALOG-LINE THRU 100-EXIT.                LBK0200 
014700     IF LK-VALID-SW = 'Y'                                         LBK0200 
014800         PERFORM 200-EDIT-BOOK-FIELDS THRU 200-EXIT               LBK0200 
014900     END-IF.                                                      LBK0200 
015000     IF LK-VALID-SW = 'Y'                                         LBK0200 
015100         MOVE WS-RAW-TITLE  TO CAT-TITLE                          LBK0200 
015200         MOVE WS-RAW-AUTHOR TO CAT-AUTHOR                         LBK0200 
015300         MOVE WS-RAW-ISBN   TO CAT-ISBN                           LBK0200 
015400         MOVE WS-COPIES-WORK TO CAT-COPIES                        LBK0200 
015500     END-IF.                                                      LBK0200 
015600     GOBACK.                                                      LBK0200 
015700*                                                                 LBK0200 
015800 100-SPLIT-CATALOG-LINE.                                          LBK0200 
015900     MOVE SPACES TO WS-RAW-TITLE  WS-RAW-AUTHOR                   LBK0200 
016000                     WS-RAW-ISBN  WS-RAW-COPIES.                  LBK0200 
016100     MOVE SPACES TO WS-RAW-ISBN-CAPTURE.                          LBK0200 
016200     MOVE 0 TO WS-SPLIT-COUNT.                                    LBK0200 
016300     UNSTRING LK-RAW-LINE DELIMITED BY ':'                        LBK0200 
016400         INTO WS-RAW-TITLE                                        LBK0200 
016500              WS-RAW-AUTHOR                                       LBK0200 
016600              WS-RAW-ISBN-CAPTURE                                 LBK0200 
016700              WS-RAW-COPIES                                       LBK0200 
016800         TALLYING IN WS-SPLIT-COUNT                               LBK0200 
016900     END-UNSTRING.                                                LBK0200 
017000     IF WS-SPLIT-COUNT NOT = 4                                    LBK0200 
017100         MOVE 'N' TO LK-VALID-SW                                  LBK0200 
017200         MOVE 'MalformedBookEntryException' TO LK-ERROR-CLASS     LBK0200 
017300         MOVE 'Invalid format.' TO LK-ERROR-MESSAGE               LBK0200 
017400     ELSE                                                         LBK0200 
017500         MOVE 0 TO WS-RAW-ISBN-TRAILING                           LBK0200 
017600         INSPECT WS-RAW-ISBN-CAPTURE TALLYING                     LBK0200 
017700             WS-RAW-ISBN-TRAILING FOR TRAILING SPACE              LBK0200 
017800         COMPUTE WS-RAW-ISBN-OCCUPIED =                           LBK0200 
017900             100 - WS-RAW-ISBN-TRAILING                           LBK0200 
018000         IF WS-RAW-ISBN-OCCUPIED = 13                             LBK0200 
018100             MOVE WS-RAW-ISBN-CAPTURE (1 : 13) TO WS-RAW-ISBN     LBK0200 
018200         ELSE                                                     LBK0200 
018300             MOVE SPACES TO WS-RAW-ISBN                           LBK0200 
018400         END-IF                                                   LBK0200 
018500     END-IF.                                                      LBK0200 
018600 100-EXIT.                                                        LBK0200 
018700     EXIT.                                                        LBK0200 
018800*                                                                 LBK0200 
018900 200-EDIT-BOOK-FIELDS.                                            LBK0200 
019000     IF WS-RAW-TITLE = SPACES                                     LBK0200 
019100         MOVE 'N' TO LK-VALID-SW                                  LBK0200 
019200         MOVE 'MalformedBookEntryException' TO LK-ERROR-CLASS     LBK0200 
019300         MOVE 'Title or Author empty.' TO LK-ERROR-MESSAGE        LBK0200 
019400     END-IF.                                                      LBK0200 
019500     IF LK-VALID-SW = 'Y' AND WS-RAW-AUTHOR = SPACES              LBK0200 
019600         MOVE 'N' TO LK-VALID-SW                                  LBK0200 
019700         MOVE 'MalformedBookEntryException' TO LK-ERROR-CLASS     LBK0200 
019800         MOVE 'Title or Author empty.' TO LK-ERROR-MESSAGE        LBK0200 
019900     END-IF.                                                      LBK0200 
020000     IF LK-VALID-SW = 'Y'                                         LBK0200 
020100         PERFORM 210-EDIT-ISBN-FORMAT THRU 210-EXIT               LBK0200 
020200     END-IF.                                                      LBK0200 
020300     IF LK-VALID-SW = 'Y'                                         LBK0200 
020400         PERFORM 220-EDIT-COPIES-FIELD THRU 220-EXIT              LBK0200 
020500     END-IF.                                                      LBK0200 
020600 200-EXIT.                                                        LBK0200 
020700     EXIT.                                                        LBK0200 
020800*                                                                 LBK0200 
020900 210-EDIT-ISBN-FORMAT.                                            LBK0200 
021000     MOVE 'N' TO WS-ISBN-BAD-SW.                                  LBK0200 
021100     IF WS-RAW-ISBN = SPACES                                      LBK0200 
021200         SET ISBN-HAS-BAD-DIGIT TO TRUE                           LBK0200 
021300     ELSE                                                         LBK0200 
021400         PERFORM 215-CHECK-ONE-ISBN-DIGIT THRU 215-EXIT           LBK0200 
021500             VARYING WS-ISBN-SUB FROM 1 BY 1                      LBK0200 
021600             UNTIL WS-ISBN-SUB > 13                               LBK0200 
021700     END-IF.                                                      LBK0200 
021800     IF ISBN-HAS-BAD-DIGIT                                        LBK0200 
021900         MOVE 'N' TO LK-VALID-SW                                  LBK0200 
022000         MOVE 'InvalidISBNException' TO LK-ERROR-CLASS            LBK0200 
022100         MOVE 'ISBN must be 13 digits.'                           LBK0200 
022200             TO LK-ERROR-MESSAGE                                  LBK0200 
022300     END-IF.                                                      LBK0200 
022400 210-EXIT.                                                        LBK0200 
022500     EXIT.                                                        LBK0200 
022600*                                                                 LBK0200 
022700 215-CHECK-ONE-ISBN-DIGIT.                                        LBK0200 
022800     IF WS-ISBN-DIGIT(WS-ISBN-SUB) NOT NUMERIC                    LBK0200 
022900         SET ISBN-HAS-BAD-DIGIT TO TRUE                           LBK0200 
023000     END-IF.                                                      LBK0200 
023100 215-EXIT.                                                        LBK0200 
023200     EXIT.                                                        LBK0200 
023300*                                                                 LBK0200 
023400 220-EDIT-COPIES-FIELD.                                           LBK0200 
023500     MOVE 'N' TO WS-COPIES-NUMERIC-SW.                            LBK0200 
023600     MOVE 'N' TO WS-COPIES-SIGN-SW.                               LBK0200 
023700     MOVE 1 TO WS-COPIES-START.                                   LBK0200 
023800     MOVE 0 TO WS-COPIES-TRAILING.                                LBK0200 
023900     INSPECT WS-RAW-COPIES TALLYING                               LBK0200 
024000         WS-COPIES-TRAILING FOR TRAILING SPACE.                   LBK0200 
024100     COMPUTE WS-COPIES-LEN = 6 - WS-COPIES-TRAILING.              LBK0200 
024200     IF WS-COPIES-LEN > 0                                         LBK0200 
024300         IF WS-COPIES-SIGN-BYTE = WS-COPIES-NEG-SIGN              LBK0200 
024400             SET COPIES-IS-NEGATIVE TO TRUE                       LBK0200 
024500             MOVE 2 TO WS-COPIES-START                            LBK0200 
024600         ELSE                                                     LBK0200 
024700             IF WS-COPIES-SIGN-BYTE = WS-COPIES-POS-SIGN          LBK0200 
024800                 MOVE 2 TO WS-COPIES-START                        LBK0200 
024900             END-IF                                               LBK0200 
025000         END-IF                                                   LBK0200 
025100     END-IF.                                                      LBK0200 
025200     COMPUTE WS-COPIES-DIGIT-LEN =                                LBK0200 
025300         WS-COPIES-LEN - WS-COPIES-START + 1.                     LBK0200 
025400     IF WS-COPIES-DIGIT-LEN > 0 AND                               LBK0200 
025500        WS-RAW-COPIES (WS-COPIES-START : WS-COPIES-DIGIT-LEN)     LBK0200 
025600            IS NUMERIC                                            LBK0200 
025700         SET COPIES-IS-NUMERIC TO TRUE                            LBK0200 
025800         MOVE WS-RAW-COPIES                                       LBK0200 
025900             (WS-COPIES-START : WS-COPIES-DIGIT-LEN)              LBK0200 
026000             TO WS-COPIES-WORK                                    LBK0200 
026100         IF COPIES-IS-NEGATIVE                                    LBK0200 
026200             COMPUTE WS-COPIES-WORK = 0 - WS-COPIES-WORK          LBK0200 
026300         END-IF                                                   LBK0200 
026400     END-IF.                                                      LBK0200 
026500     IF NOT COPIES-IS-NUMERIC                                     LBK0200 
026600         MOVE 'N' TO LK-VALID-SW                                  LBK0200 
026700         MOVE 'NumberFormatException' TO LK-ERROR-CLASS           LBK0200 
026800         MOVE 'Copies must be a whole number.'                    LBK0200 
026900             TO LK-ERROR-MESSAGE                                  LBK0200 
027000     ELSE                                                         LBK0200 
027100         IF WS-COPIES-WORK NOT > 0                                LBK0200 
027200             MOVE 'N' TO LK-VALID-SW                              LBK0200 
027300             MOVE 'MalformedBookEntryException' TO LK-ERROR-CLASS LBK0200 
027400             MOVE 'Copies must be positive.'                      LBK0200 
027500                 TO LK-ERROR-MESSAGE                              LBK0200 
027600         END-IF                                                   LBK0200 
027700     END-IF.                                                      LBK0200 
027800 220-EXIT.                                                        LBK0200 
027900     EXIT.                                                        LBK0200 
028000*                                                                 LBK0200 
028100*  END OF PROGRAM LBK0200                                         LBK0200 
028200                                                                  LBK0200 
028300                                                                  LBK0200 
