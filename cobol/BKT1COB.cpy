000100***************************************************************** BKT1COB 
000200*                                                                *BKT1COB 
000300*  BKT1COB  --  IN-MEMORY BOOK TABLE                            * BKT1COB 
000400*                                                                *BKT1COB 
000500*  HOLDS THE FULL CATALOG, IN FILE ORDER AS LOADED, FOR THE      *BKT1COB 
000600*  OPERATE PHASE.  LBK0100 OWNS THIS AREA AND PASSES IT BY       *BKT1COB 
000700*  REFERENCE TO LBK0300, WHICH MAY APPEND ONE ROW (ADD-BOOK) AND *BKT1COB 
000800*  RE-SORT IN PLACE.  2000 ENTRIES IS THIS SHOP'S CEILING ON A   *BKT1COB 
000900*  SINGLE CATALOG FILE -- SEE THE 1995-06-02 CHANGE BELOW.       *BKT1COB 
001000*                                                                *BKT1COB 
001100*  2006-08-09 DMR CR 6388 - BOOK COUNT IS NOW PACKED DECIMAL,    *BKT1COB 
001200*  MATCHING THE COUNTER CONVENTION USED ELSEWHERE IN THE SHOP.   *BKT1COB 
001300*                                                                *BKT1COB 
001400***************************************************************** BKT1COB 
001500*                                                                 BKT1COB 
001600 01  BKT-BOOK-TABLE.                                              BKT1COB 
001700     05  BKT-BOOK-COUNT              PIC S9(8) COMP-3.            BKT1COB 
001800     05  FILLER                      PIC X(04) VALUE SPACES.      BKT1COB 
001900     05  BKT-BOOK-ENTRY OCCURS 2000 TIMES                         BKT1COB 
002000                         INDEXED BY BKT-IDX.                      BKT1COB 
002100         10  BKT-TITLE                PIC X(30).                  BKT1COB 
002200         10  BKT-AUTHOR               PIC X(20).                  BKT1COB 
002300         10  BKT-ISBN                 PIC X(13).                  BKT1COB 
002400         10  BKT-COPIES               PIC S9(4).                  BKT1COB 
002500         10  FILLER                   PIC X(13).                  BKT1COB 
002600*                                                                 BKT1COB 
002700                                                                  BKT1COB 
002800                                                                  BKT1COB 
