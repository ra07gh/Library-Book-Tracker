000100***************************************************************** CAT1COB 
000200*                                                                *CAT1COB 
000300*  CAT1COB  --  CATALOG BOOK RECORD LAYOUT                      * CAT1COB 
000400*                                                                *CAT1COB 
000500*  FIXED-WIDTH WORKING-STORAGE VIEW OF ONE BOOK CATALOG ENTRY.   *CAT1COB 
000600*  THE ON-DISK CATALOG FILE IS COLON-DELIMITED TEXT; THIS LAYOUT *CAT1COB 
000700*  IS THE SHAPE A LINE IS UNSTRUNG INTO AFTER EDITING, AND THE   *CAT1COB 
000800*  SHAPE EACH ROW OF THE IN-MEMORY BOOK TABLE (SEE BKT1COB) USES.*CAT1COB 
000900*                                                                *CAT1COB 
001000***************************************************************** CAT1COB 
001100*                                                                 CAT1COB 
001200 01  CAT-BOOK-RECORD.                                             CAT1COB 
001300     05  CAT-TITLE                  PIC X(30).                    CAT1COB 
001400     05  CAT-AUTHOR                 PIC X(20).                    CAT1COB 
001500     05  CAT-ISBN                   PIC X(13).                    CAT1COB 
001600     05  CAT-COPIES                 PIC S9(4).                    CAT1COB 
001700     05  FILLER                     PIC X(13).                    CAT1COB 
001800*                                                                 CAT1COB 
001900                                                                  CAT1COB 
