000100***************************************************************** ERL1COB 
000200*                                                                *ERL1COB 
000300*  ERL1COB  --  ERRORS.LOG RECORD LAYOUT                        * ERL1COB 
000400*                                                                *ERL1COB 
000500*  ONE ROW PER REJECTED CATALOG LINE (LOAD PHASE) OR PER ABORTED* ERL1COB 
000600*  OPERATE-PHASE REQUEST.  WRITE-ONLY -- THIS FILE IS NEVER READ* ERL1COB 
000700*  BACK BY EITHER LBK0100 OR LBK0300.  ALWAYS OPENED EXTEND SO  * ERL1COB 
000800*  A PRIOR RUN'S ENTRIES SURVIVE.                               * ERL1COB 
000900*                                                                *ERL1COB 
001000*  THE RECORD IS ONE PRE-FORMATTED DISPLAY LINE, NOT FOUR RAW    *ERL1COB 
001100*  FIELDS LAID END TO END.  THE CALLING PROGRAM BUILDS IT WITH   *ERL1COB 
001200*  A STRING STATEMENT BEFORE THE WRITE, IN THE FIXED SHAPE       *ERL1COB 
001300*      [TIMESTAMP] INVALID: "OFFENDING TEXT" - CLASS: MESSAGE    *ERL1COB 
001400*  SO THE NIGHT OPERATOR CAN READ ERRORS.LOG WITHOUT A COPY OF   *ERL1COB 
001500*  THIS BOOK OF LAYOUTS IN HAND.  CR 6304 REPLACED THE OLD       *ERL1COB 
001600*  FOUR-FIELD FIXED-WIDTH ROW WITH THIS SINGLE FORMATTED LINE.   *ERL1COB 
001700*                                                                *ERL1COB 
001800***************************************************************** ERL1COB 
001900*                                                                 ERL1COB 
002000 01  ERL-ERROR-LOG-RECORD.                                        ERL1COB 
002100     05  ERL-FORMATTED-LINE          PIC X(240).                  ERL1COB 
002200     05  FILLER                      PIC X(16).                   ERL1COB 
002300*                                                                 ERL1COB 
002400                                                                  ERL1COB 
