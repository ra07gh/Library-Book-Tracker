000100***************************************************************** LBK0300 
000200* PROGRAM:  LBK0300                                             * LBK0300 
000300*           LIBRARY BOOK TRACKER - OPERATE PHASE                * LBK0300 
000400*                                                                *LBK0300 
000500* AUTHOR :  P. K. OKONKWO                                       * LBK0300 
000600*           MERIDIAN COUNTY LIBRARY SYSTEM - DATA PROCESSING    * LBK0300 
000700*                                                                *LBK0300 
000800* CALLED ONCE FROM LBK0100 AFTER THE LOAD PHASE COMPLETES.       *LBK0300 
000900* CLASSIFIES THE OPERATION ARGUMENT AS AN ISBN LOOKUP, AN        *LBK0300 
001000* ADD-BOOK REQUEST, OR A KEYWORD SEARCH (IN THAT ORDER), RUNS    *LBK0300 
001100* THE MATCHING BRANCH AGAINST THE IN-MEMORY CATALOG TABLE        *LBK0300 
001200* RECEIVED FROM THE CALLER, PRINTS THE REPORT, AND ALWAYS        *LBK0300 
001300* PRINTS THE FOUR SUMMARY LINES AT THE END.  THIS PROGRAM KEEPS  *LBK0300 
001400* ITS OWN ERROR LOG HANDLER - IT DOES NOT SHARE LBK0100'S.       *LBK0300 
001500*                                                                *LBK0300 
001600* LINKAGE:                                                       *LBK0300 
001700*   1: IN-MEMORY BOOK TABLE   (PASSED, MODIFIED ON ADD-BOOK)     *LBK0300 
001800*   2: OPERATION ARGUMENT     (PASSED, NOT CHANGED)              *LBK0300 
001900*   3: CATALOG FILE NAME      (PASSED, NOT CHANGED)              *LBK0300 
002000*   4: RUNNING ERROR COUNT    (PASSED, MODIFIED)                 *LBK0300 
002100***************************************************************** LBK0300 
002200*                         CHANGE LOG                              LBK0300 
002300*---------------------------------------------------------------- LBK0300 
002400* DATE       INIT  DESCRIPTION                                    LBK0300 
002500* ---------- ----  -------------------------------------------    LBK0300 
002600* 1992-02-11 PKO   INITIAL RELEASE.  SPLIT OUT OF LBK0100 SO      LBK0300 
002700*                  THE REWRITE LOGIC COULD BE TESTED ALONE.       LBK0300 
002800* 1992-09-25 PKO   ADD-BOOK NOW RE-SORTS AND REWRITES THE WHOLE   LBK0300 
002900*                  CATALOG FILE INSTEAD OF APPENDING A LINE,      LBK0300 
003000*                  TO KEEP THE FILE IN TITLE ORDER ON DISK.       LBK0300 
003100* 1993-08-19 PKO   CORRECTED RUNNING ERROR COUNT NOT BEING        LBK0300 
003200*                  PASSED BACK TO THE CALLER ON A BAD ADD.        LBK0300 
003300* 1995-06-02 LJS   RAISED THE BOOK TABLE CEILING TO 2000 ROWS     LBK0300 
003400*                  TO MATCH THE COPYBOOK CHANGE IN BKT1COB.       LBK0300 
003500* 1996-03-08 LJS   KEYWORD SEARCH MADE CASE INSENSITIVE AND       LBK0300 
003600*                  CHANGED TO A TRUE SUBSTRING TEST AFTER         LBK0300 
003700*                  PATRONS COMPLAINED "Tolkien" FOUND NOTHING     LBK0300 
003800*                  WHEN SEARCHING "ring".                         LBK0300 
003900* 1997-10-30 GMN   REPORT HEADER IS NOW PRINTED EVEN WHEN ZERO    LBK0300 
004000*                  MATCHES ARE FOUND, EXCEPT ON A FAILED ADD.     LBK0300 
004100* 1998-11-09 PKO   Y2K REMEDIATION - WS-CDT-YYYY EXPANDED TO      LBK0300 
004200*                  4 DIGITS FOR THE ERROR LOG TIMESTAMP.          LBK0300 
004300* 1999-04-27 PKO   Y2K REMEDIATION - VERIFIED NO 2-DIGIT YEAR     LBK0300 
004400*                  FIELDS REMAIN ANYWHERE IN THIS PROGRAM.        LBK0300 
004500* 2001-10-03 GMN   CHANGE REQUEST 4471 - ADD-BOOK COPIES FIELD    LBK0300 
004600*                  NOW ONLY EDITED FOR NUMERIC, PER THE NEW       LBK0300 
004700*                  "NO RE-VALIDATION ON ADD" SHOP STANDARD.       LBK0300 
004800* 2004-03-15 GMN   CHANGE REQUEST 5108 - INSERTION SORT REPLACED  LBK0300 
004900*                  THE OLD BUBBLE SORT FOR LARGER CATALOGS.       LBK0300 
005000* 2006-05-17 DMR   CHANGE REQUEST 6203 - ADD-BOOK IS NOW          LBK0300 
005100*                  RECOGNIZED BY THE PRESENCE OF ANY COLON IN     LBK0300 
005200*                  THE OPERATION ARGUMENT, NOT JUST EXACTLY       LBK0300 
005300*                  THREE, SO A MALFORMED ADD PAYLOAD IS CAUGHT    LBK0300 
005400*                  BY THE 4-FIELD SPLIT EDIT INSTEAD OF FALLING   LBK0300 
005500*                  THROUGH TO A KEYWORD SEARCH.  THE OPERATION    LBK0300 
005600*                  ARGUMENT AND THE KEYWORD-SEARCH WORK FIELD     LBK0300 
005700*                  ARE WIDENED TO HOLD A FULL ADD-BOOK PAYLOAD.   LBK0300 
005800*                  COPIES EDIT NO LONGER REJECTS A SHORT NUMERIC  LBK0300 
005900*                  VALUE PADDED WITH TRAILING BLANKS, AND THE     LBK0300 
006000*                  ERROR CLASSES NOW MATCH THE NEW NAMING         LBK0300 
006100*                  STANDARD.  "COPIES" HEADER LITERAL WAS         LBK0300 
006200*                  BEING TRUNCATED TO "COPIE" - WIDENED THE       LBK0300 
006300*                  FILLER THAT HOLDS IT.                          LBK0300 
006400* 2006-06-14 DMR   CHANGE REQUEST 6304 - ADD-BOOK COPIES EDIT     LBK0300 
006500*                  WAS REJECTING ANY VALUE WITH A LEADING SIGN.   LBK0300 
006600*                  A LEADING '+' OR '-' IS NOW STRIPPED BEFORE    LBK0300 
006700*                  THE NUMERIC TEST AND RE-APPLIED AFTERWARD -    LBK0300 
006800*                  NO POSITIVITY RE-CHECK IS DONE ON THIS PATH,   LBK0300 
006900*                  PER THE "NO RE-VALIDATION ON ADD" STANDARD.    LBK0300 
007000*                  THE ERROR LOG LINE IS NOW BUILT AS THE ONE     LBK0300 
007100*                  BRACKETED/QUOTED TEXT LINE THE NIGHT OPERATOR  LBK0300 
007200*                  SHIFT EXPECTS INSTEAD OF FOUR RAW FIELDS       LBK0300 
007300*                  LAID END TO END.                               LBK0300 
007400* 2006-08-09 DMR   CHANGE REQUEST 6388 - THE ADD-BOOK ISBN SPLIT  LBK0300 
007500*                  NOW LANDS IN AN OVERSIZED CAPTURE AREA BEFORE  LBK0300 
007600*                  BEING TRIMMED TO 13 BYTES, MATCHING THE SAME   LBK0300 
007700*                  DEFENSIVE SPLIT LBK0200 NOW USES ON THE LOAD   LBK0300 
007800*                  SIDE - THE "NO RE-VALIDATION ON ADD" STANDARD  LBK0300 
007900*                  STILL APPLIES, SO A TOO-LONG ISBN ON THIS PATH LBK0300 
008000*                  IS STILL ACCEPTED TRIMMED TO 13 BYTES, NOT     LBK0300 
008100*                  REJECTED.  THE ADD-BOOK AND REPORT COPIES      LBK0300 
008200*                  FIGURE IS NOW SIGNED ON THE PRINTED REPORT AND LBK0300 
008300*                  IN THE REWRITTEN CATALOG LINE INSTEAD OF       LBK0300 
008400*                  SHOWING THE MAGNITUDE ONLY OR AN OVERPUNCHED   LBK0300 
008500*                  SIGN BYTE - A NEGATIVE COPIES VALUE FROM       LBK0300 
008600*                  ADD-BOOK IS STILL CARRIED THROUGH UNCHECKED    LBK0300 
008700*                  PER CR 6304, IT JUST PRINTS AND REWRITES       LBK0300 
008800*                  CORRECTLY NOW.  RESULT, ADDED, AND ADD-SPLIT   LBK0300 
008900*                  COUNTERS ARE NOW PACKED DECIMAL TO MATCH THIS  LBK0300 
009000*                  SHOP'S COUNTER CONVENTION.                     LBK0300 
009100***************************************************************** LBK0300 
009200*                                                                 LBK0300 
009300 IDENTIFICATION DIVISION.                                         LBK0300 
009400 PROGRAM-ID.     LBK0300.                                         LBK0300 
009500 AUTHOR.         P. K. OKONKWO.                                   LBK0300 
009600 INSTALLATION.   MERIDIAN COUNTY LIBRARY SYSTEM.                  LBK0300 
009700 DATE-WRITTEN.   02/11/1992.                                      LBK0300 
009800 DATE-COMPILED.  08/09/2006.                                      LBK0300 
009900 SECURITY.       UNCLASSIFIED - INTERNAL DATA PROCESSING USE.     LBK0300 
010000*                                                                 LBK0300 
010100 ENVIRONMENT DIVISION.                                            LBK0300 
010200 CONFIGURATION SECTION.                                           LBK0300 
010300 SPECIAL-NAMES.                                                   LBK0300 
010400     C01 IS TOP-OF-FORM                                           LBK0300 
010500     UPSI-0 ON  STATUS IS WS-DIAG-SWITCH-ON                       LBK0300 
010600            OFF STATUS IS WS-DIAG-SWITCH-OFF.                     LBK0300 
010700*                                                                 LBK0300 
010800 INPUT-OUTPUT SECTION.                                            LBK0300 
010900 FILE-CONTROL.                                                    LBK0300 
011000     SELECT CATALOG-FILE ASSIGN TO CATFILE                        LBK0300 
011100         ORGANIZATION IS LINE SEQUENTIAL                          LBK0300 
011200         FILE STATUS  IS WS-CAT-FILE-STATUS.                      LBK0300 
011300*                                                                 LBK0300 
011400     SELECT ERROR-LOG-FILE ASSIGN TO ERRLOG                       LBK0300 
011500         ORGANIZATION IS LINE SEQUENTIAL                          LBK0300 
011600         FILE STATUS  IS WS-ERR-FILE-STATUS.                      LBK0300 
011700*                                                                 LBK0300 
011800     SELECT REPORT-FILE ASSIGN TO SYSPRINT                        LBK0300 
011900         ORGANIZATION IS LINE SEQUENTIAL                          LBK0300 
012000         FILE STATUS  IS WS-RPT-FILE-STATUS.                      LBK0300 
012100***************************************************************** LBK0300 
012200 DATA DIVISION.                                                   LBK0300 
012300 FILE SECTION.                                                    LBK0300 
012400*                                                                 LBK0300 
012500 FD  CATALOG-FILE.                                                LBK0300 
012600 01  WS-CATALOG-OUT-LINE            PIC X(100).                   LBK0300 
012700*                                                                 LBK0300 
012800 FD  ERROR-LOG-FILE.                                              LBK0300 
012900     COPY ERL1COB.                                                LBK0300 
013000*                                                                 LBK0300 
013100 FD  REPORT-FILE.                                                 LBK0300 
013200 01  WS-REPORT-LINE                 PIC X(132).                   LBK0300 
013300***************************************************************** LBK0300 
013400 WORKING-STORAGE SECTION.                                         LBK0300 
013500*                                                                 LBK0300 
013600 01  WS-FILE-STATUS-FIELDS.                                       LBK0300 
013700     05  WS-CAT-FILE-STATUS         PIC X(02) VALUE SPACES.       LBK0300 
013800     05  WS-ERR-FILE-STATUS         PIC X(02) VALUE SPACES.       LBK0300 
013900     05  WS-RPT-FILE-STATUS         PIC X(02) VALUE SPACES.       LBK0300 
014000     05  FILLER                     PIC X(06) VALUE SPACES.       LBK0300 
014100*                                                                 LBK0300 
014200 01  WS-COUNTERS.                                                 LBK0300 
014300     05  WS-RESULT-COUNT            PIC S9(8) COMP-3 VALUE 0.     LBK0300 
014400     05  WS-ADDED-COUNT             PIC S9(8) COMP-3 VALUE 0.     LBK0300 
014500     05  WS-TABLE-SUB               PIC S9(8) COMP VALUE 0.       LBK0300 
014600     05  WS-SORT-SUB-1              PIC S9(8) COMP VALUE 0.       LBK0300 
014700     05  WS-SORT-SUB-2              PIC S9(8) COMP VALUE 0.       LBK0300 
014800     05  WS-SCAN-OFFSET             PIC S9(4) COMP VALUE 0.       LBK0300 
014900     05  WS-SCAN-LIMIT              PIC S9(4) COMP VALUE 0.       LBK0300 
015000     05  FILLER                     PIC X(08) VALUE SPACES.       LBK0300 
015100*                                                                 LBK0300 
015200 01  WS-COUNTERS-PRINT-VIEW REDEFINES WS-COUNTERS.                LBK0300 
015300     05  FILLER                     PIC X(04).                    LBK0300 
015400     05  WS-RESULT-COUNT-EDIT       PIC ZZZZ,ZZ9.                 LBK0300 
015500     05  FILLER                     PIC X(21).                    LBK0300 
015600*                                                                 LBK0300 
015700 01  WS-OPERATION-WORK.                                           LBK0300 
015800     05  WS-COLON-COUNT             PIC S9(4) COMP VALUE 0.       LBK0300 
015900     05  WS-OPER-ARG-LEN            PIC S9(4) COMP VALUE 0.       LBK0300 
016000     05  WS-OPER-TRAILING-SPACES    PIC S9(4) COMP VALUE 0.       LBK0300 
016100     05  WS-ISBN-LOOKUP-VALUE       PIC X(13) VALUE SPACES.       LBK0300 
016200     05  WS-HEADER-PRINTED-SW       PIC X     VALUE 'N'.          LBK0300 
016300         88  HEADER-ALREADY-PRINTED           VALUE 'Y'.          LBK0300 
016400     05  WS-ADD-OK-SW               PIC X     VALUE 'Y'.          LBK0300 
016500         88  ADD-BOOK-OK                      VALUE 'Y'.          LBK0300 
016600     05  FILLER                     PIC X(08) VALUE SPACES.       LBK0300 
016700*                                                                 LBK0300 
016800 01  WS-ADD-SPLIT-FIELDS.                                         LBK0300 
016900     05  WS-ADD-TITLE               PIC X(30) VALUE SPACES.       LBK0300 
017000     05  WS-ADD-AUTHOR              PIC X(20) VALUE SPACES.       LBK0300 
017100     05  WS-ADD-ISBN                PIC X(13) VALUE SPACES.       LBK0300 
017200     05  WS-ADD-COPIES-RAW          PIC X(06) VALUE SPACES.       LBK0300 
017300     05  WS-ADD-COPIES-SIGN-VIEW REDEFINES WS-ADD-COPIES-RAW.     LBK0300 
017400         10  WS-ADD-COPIES-SIGN-BYTE   PIC X.                     LBK0300 
017500         10  WS-ADD-COPIES-DIGITS-RAW  PIC X(05).                 LBK0300 
017600     05  WS-ADD-SPLIT-COUNT         PIC S9(4) COMP-3 VALUE 0.     LBK0300 
017700     05  WS-ADD-COPIES-WORK         PIC S9(9) COMP VALUE 0.       LBK0300 
017800     05  WS-ADD-COPIES-TRAILING     PIC S9(4) COMP VALUE 0.       LBK0300 
017900     05  WS-ADD-COPIES-LEN          PIC S9(4) COMP VALUE 0.       LBK0300 
018000     05  WS-ADD-COPIES-SIGN-SW      PIC X     VALUE 'N'.          LBK0300 
018100         88  ADD-COPIES-IS-NEGATIVE           VALUE 'Y'.          LBK0300 
018200     05  WS-ADD-COPIES-START        PIC S9(4) COMP VALUE 1.       LBK0300 
018300     05  WS-ADD-COPIES-DIGIT-LEN    PIC S9(4) COMP VALUE 0.       LBK0300 
018400*                                                                 LBK0300 
018500 77  WS-ADD-COPIES-NEG-SIGN         PIC X VALUE '-'.              LBK0300 
018600 77  WS-ADD-COPIES-POS-SIGN         PIC X VALUE '+'.              LBK0300 
018700*                                                                 LBK0300 
018800 01  WS-ADD-FIELDS-ALT-VIEW REDEFINES WS-ADD-SPLIT-FIELDS.        LBK0300 
018900     05  WS-ADD-WHOLE-LINE          PIC X(69).                    LBK0300 
019000     05  FILLER                     PIC X(07).                    LBK0300 
019100     05  FILLER                     PIC X(06).                    LBK0300 
019200*                                                                 LBK0300 
019300*    CR 6388 - OVERSIZED LANDING SPOT FOR THE ADD-BOOK ISBN       LBK0300 
019400*    SPLIT, KEPT OUTSIDE WS-ADD-SPLIT-FIELDS SO THE ALT VIEW      LBK0300 
019500*    ABOVE IS NOT DISTURBED.  STILL TRIMMED TO 13 BYTES WITH NO   LBK0300 
019600*    SHAPE CHECK - "NO RE-VALIDATION ON ADD" STILL STANDS.        LBK0300 
019700 01  WS-ADD-ISBN-CAPTURE-AREA.                                    LBK0300 
019800     05  WS-ADD-ISBN-CAPTURE        PIC X(100) VALUE SPACES.      LBK0300 
019900*                                                                 LBK0300 
020000 01  WS-SEARCH-WORK.                                              LBK0300 
020100     05  WS-SEARCH-TITLE-UPPER      PIC X(30) VALUE SPACES.       LBK0300 
020200     05  WS-KEYWORD-UPPER           PIC X(80) VALUE SPACES.       LBK0300 
020300     05  WS-KEYWORD-LEN             PIC S9(4) COMP VALUE 0.       LBK0300 
020400     05  WS-KEYWORD-TRAILING        PIC S9(4) COMP VALUE 0.       LBK0300 
020500     05  WS-MATCH-SW                PIC X     VALUE 'N'.          LBK0300 
020600         88  TITLE-MATCHES-KEYWORD            VALUE 'Y'.          LBK0300 
020700     05  FILLER                     PIC X(08) VALUE SPACES.       LBK0300 
020800*                                                                 LBK0300 
020900 01  WS-LOG-WORK-AREA.                                            LBK0300 
021000     05  WS-LOG-OFFENDING-TEXT      PIC X(80) VALUE SPACES.       LBK0300 
021100     05  WS-LOG-ERROR-CLASS         PIC X(30) VALUE SPACES.       LBK0300 
021200     05  WS-LOG-ERROR-MESSAGE       PIC X(80) VALUE SPACES.       LBK0300 
021300     05  WS-LOG-OFF-TRAILING        PIC S9(4) COMP VALUE 0.       LBK0300 
021400     05  WS-LOG-OFF-LEN             PIC S9(4) COMP VALUE 0.       LBK0300 
021500     05  WS-LOG-CLS-TRAILING        PIC S9(4) COMP VALUE 0.       LBK0300 
021600     05  WS-LOG-CLS-LEN             PIC S9(4) COMP VALUE 0.       LBK0300 
021700     05  WS-LOG-MSG-TRAILING        PIC S9(4) COMP VALUE 0.       LBK0300 
021800     05  WS-LOG-MSG-LEN             PIC S9(4) COMP VALUE 0.       LBK0300 
021900     05  FILLER                     PIC X(10) VALUE SPACES.       LBK0300 
022000*                                                                 LBK0300 
022100                                                                  LBK0300 
022200 01  WS-CURRENT-DATE-TIME           PIC X(21) VALUE SPACES.       LBK0300 
022300 01  WS-CDT-FIELDS REDEFINES WS-CURRENT-DATE-TIME.                LBK0300 
022400     05  WS-CDT-YYYY                PIC 9(04).                    LBK0300 
022500     05  WS-CDT-MM                  PIC 9(02).                    LBK0300 
022600     05  WS-CDT-DD                  PIC 9(02).                    LBK0300 
022700     05  WS-CDT-HH                  PIC 9(02).                    LBK0300 
022800     05  WS-CDT-MIN                 PIC 9(02).                    LBK0300 
022900     05  WS-CDT-SS                  PIC 9(02).                    LBK0300 
023000     05  WS-CDT-HS                  PIC 9(02).                    LBK0300 
023100     05  FILLER                     PIC X(05).                    LBK0300 
023200*                                                                 LBK0300 
023300 01  WS-SORT-HOLD-ENTRY.                                          LBK0300 
023400     05  WS-HOLD-TITLE              PIC X(30) VALUE SPACES.       LBK0300 
023500     05  WS-HOLD-AUTHOR             PIC X(20) VALUE SPACES.       LBK0300 
023600     05  WS-HOLD-ISBN               PIC X(13) VALUE SPACES.       LBK0300 
023700     05  WS-HOLD-COPIES             PIC S9(4) VALUE 0.            LBK0300 
023800     05  FILLER                     PIC X(13) VALUE SPACES.       LBK0300 
023900*                                                                 LBK0300 
024000*    CR 6388 - BUILDS A CLEAN SIGNED DIGIT STRING FOR THE COPIES  LBK0300 
024100*    COLUMN OF THE REWRITTEN CATALOG LINE.  BKT-COPIES CANNOT BE  LBK0300 
024200*    STRUNG IN RAW - ITS SIGN IS AN OVERPUNCH ON THE LAST BYTE,   LBK0300 
024300*    NOT A SEPARATE CHARACTER, WHICH WOULD CORRUPT THE PLAIN      LBK0300 
024400*    TEXT CATALOG LINE ON A NEGATIVE COPIES VALUE.                LBK0300 
024500 01  WS-COPIES-OUT-WORK.                                          LBK0300 
024600     05  WS-COPIES-OUT-EDIT         PIC -(4)9.                    LBK0300 
024700     05  WS-COPIES-OUT-LEADING      PIC S9(4) COMP VALUE 0.       LBK0300 
024800     05  WS-COPIES-OUT-LEN          PIC S9(4) COMP VALUE 0.       LBK0300 
024900*                                                                 LBK0300 
025000 01  WS-REPORT-LINES.                                             LBK0300 
025100     05  WS-HEADER-LINE-1.                                        LBK0300 
025200         10  FILLER                 PIC X(30) VALUE 'TITLE'.      LBK0300 
025300         10  FILLER                 PIC X(01) VALUE SPACE.        LBK0300 
025400         10  FILLER                 PIC X(20) VALUE 'AUTHOR'.     LBK0300 
025500         10  FILLER                 PIC X(01) VALUE SPACE.        LBK0300 
025600         10  FILLER                 PIC X(15) VALUE 'ISBN'.       LBK0300 
025700         10  FILLER                 PIC X(01) VALUE SPACE.        LBK0300 
025800         10  FILLER                 PIC X(06) VALUE 'COPIES'.     LBK0300 
025900         10  FILLER                 PIC X(58) VALUE SPACES.       LBK0300 
026000     05  WS-HEADER-LINE-2.                                        LBK0300 
026100         10  FILLER                 PIC X(61) VALUE ALL '-'.      LBK0300 
026200         10  FILLER                 PIC X(71) VALUE SPACES.       LBK0300 
026300     05  WS-DETAIL-LINE.                                          LBK0300 
026400         10  WS-DTL-TITLE           PIC X(30).                    LBK0300 
026500         10  FILLER                 PIC X(01) VALUE SPACE.        LBK0300 
026600         10  WS-DTL-AUTHOR          PIC X(20).                    LBK0300 
026700         10  FILLER                 PIC X(01) VALUE SPACE.        LBK0300 
026800         10  WS-DTL-ISBN            PIC X(15).                    LBK0300 
026900         10  FILLER                 PIC X(01) VALUE SPACE.        LBK0300 
027000         10  WS-DTL-COPIES          PIC -(4)9.                    LBK0300 
027100         10  FILLER                 PIC X(59) VALUE SPACES.       LBK0300 
027200     05  WS-SUMMARY-LINE-1.                                       LBK0300 
027300         10  FILLER                 PIC X(40) VALUE               LBK0300 
027400             'Number of valid records processed:'.                LBK0300 
027500         10  WS-SUM-PROCESSED       PIC ZZZZZZZ9.                 LBK0300 
027600         10  FILLER                 PIC X(84) VALUE SPACES.       LBK0300 
027700     05  WS-SUMMARY-LINE-2.                                       LBK0300 
027800         10  FILLER                 PIC X(40) VALUE               LBK0300 
027900             'Number of search results:'.                         LBK0300 
028000         10  WS-SUM-RESULTS         PIC ZZZZZZZ9.                 LBK0300 
028100         10  FILLER                 PIC X(84) VALUE SPACES.       LBK0300 
028200     05  WS-SUMMARY-LINE-3.                                       LBK0300 
028300         10  FILLER                 PIC X(40) VALUE               LBK0300 
028400             'Number of books added:'.                            LBK0300 
028500         10  WS-SUM-ADDED           PIC ZZZZZZZ9.                 LBK0300 
028600         10  FILLER                 PIC X(84) VALUE SPACES.       LBK0300 
028700     05  WS-SUMMARY-LINE-4.                                       LBK0300 
028800         10  FILLER                 PIC X(40) VALUE               LBK0300 
028900             'Number of errors encountered:'.                     LBK0300 
029000         10  WS-SUM-ERRORS          PIC ZZZZZZZ9.                 LBK0300 
029100         10  FILLER                 PIC X(84) VALUE SPACES.       LBK0300 
029200*                                                                 LBK0300 
029300     COPY CAT1COB.                                                LBK0300 
029400***************************************************************** LBK0300 
029500 LINKAGE SECTION.                                                 LBK0300 
029600*                                                                 LBK0300 
029700     COPY BKT1COB.                                                LBK0300 
029800*                                                                 LBK0300 
029900 01  LK-OPERATION-ARG                PIC X(80).                   LBK0300 
030000 01  LK-CATALOG-FILE-NAME            PIC X(40).                   LBK0300 
030100 01  LK-RUNNING-ERROR-COUNT          PIC S9(8) COMP-3.            LBK0300 
030200***************************************************************** LBK0300 
030300 PROCEDURE DIVISION USING BKT-BOOK-TABLE                          LBK0300 
030400                          LK-OPERATION-ARG                        LBK0300 
030500                          LK-CATALOG-FILE-NAME                    LBK0300 
030600                          LK-RUNNING-ERROR-COUNT.                 LBK0300 
030700*                                                                 LBK0300 
030800 000-MAIN.                                                        LBK0300 
030900     MOVE 0 TO WS-RESULT-COUNT.                                   LBK0300 
031000     MOVE 0 TO WS-ADDED-COUNT.                                    LBK0300 
031100     OPEN OUTPUT REPORT-FILE.                                     LBK0300 
031200     PERFORM 050-CLASSIFY-AND-RUN THRU 050-EXIT.                  LBK0300 
031300     PERFORM 900-PRINT-SUMMARY THRU 900-EXIT.                     LBK0300 
031400     CLOSE REPORT-FILE.                                           LBK0300 
031500     GOBACK.                                                      LBK0300 
031600*                                                                 LBK0300 
031700 050-CLASSIFY-AND-RUN.                                            LBK0300 
031800     MOVE 0 TO WS-COLON-COUNT.                                    LBK0300 
031900     INSPECT LK-OPERATION-ARG TALLYING WS-COLON-COUNT             LBK0300 
032000         FOR ALL ':'.                                             LBK0300 
032100     MOVE 0 TO WS-OPER-TRAILING-SPACES.                           LBK0300 
032200     INSPECT LK-OPERATION-ARG TALLYING                            LBK0300 
032300         WS-OPER-TRAILING-SPACES FOR TRAILING SPACE.              LBK0300 
032400     COMPUTE WS-OPER-ARG-LEN = 80 - WS-OPER-TRAILING-SPACES.      LBK0300 
032500     IF WS-OPER-ARG-LEN = 13 AND                                  LBK0300 
032600        LK-OPERATION-ARG (1 : 13) IS NUMERIC                      LBK0300 
032700         MOVE LK-OPERATION-ARG (1 : 13)                           LBK0300 
032800             TO WS-ISBN-LOOKUP-VALUE                              LBK0300 
032900         PERFORM 100-ISBN-LOOKUP-BRANCH THRU 100-EXIT             LBK0300 
033000     ELSE                                                         LBK0300 
033100         IF WS-COLON-COUNT > 0                                    LBK0300 
033200             PERFORM 200-ADD-BOOK-BRANCH THRU 200-EXIT            LBK0300 
033300         ELSE                                                     LBK0300 
033400             PERFORM 300-KEYWORD-SEARCH-BRANCH THRU 300-EXIT      LBK0300 
033500         END-IF                                                   LBK0300 
033600     END-IF.                                                      LBK0300 
033700 050-EXIT.                                                        LBK0300 
033800     EXIT.                                                        LBK0300 
033900*                                                                 LBK0300 
034000 100-ISBN-LOOKUP-BRANCH.                                          LBK0300 
034100     PERFORM 820-PRINT-REPORT-HEADER THRU 820-EXIT.               LBK0300 
034200     PERFORM 110-SCAN-FOR-ISBN-MATCH THRU 110-EXIT                LBK0300 
034300         VARYING WS-TABLE-SUB FROM 1 BY 1                         LBK0300 
034400         UNTIL WS-TABLE-SUB > BKT-BOOK-COUNT.                     LBK0300 
034500 100-EXIT.                                                        LBK0300 
034600     EXIT.                                                        LBK0300 
034700*                                                                 LBK0300 
034800 110-SCAN-FOR-ISBN-MATCH.                                         LBK0300 
034900     SET BKT-IDX TO WS-TABLE-SUB.                                 LBK0300 
035000     IF BKT-ISBN(BKT-IDX) = WS-ISBN-LOOKUP-VALUE                  LBK0300 
035100         PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT              LBK0300 
035200         ADD 1 TO WS-RESULT-COUNT                                 LBK0300 
035300     END-IF.                                                      LBK0300 
035400 110-EXIT.                                                        LBK0300 
035500     EXIT.                                                        LBK0300 
035600*                                                                 LBK0300 
035700 200-ADD-BOOK-BRANCH.                                             LBK0300 
035800     MOVE 'Y' TO WS-ADD-OK-SW.                                    LBK0300 
035900     MOVE 0 TO WS-ADD-SPLIT-COUNT.                                LBK0300 
036000     MOVE SPACES TO WS-ADD-TITLE WS-ADD-AUTHOR                    LBK0300 
036100                     WS-ADD-ISBN WS-ADD-COPIES-RAW.               LBK0300 
036200     MOVE SPACES TO WS-ADD-ISBN-CAPTURE.                          LBK0300 
036300     UNSTRING LK-OPERATION-ARG DELIMITED BY ':'                   LBK0300 
036400         INTO WS-ADD-TITLE WS-ADD-AUTHOR                          LBK0300 
036500              WS-ADD-ISBN-CAPTURE  WS-ADD-COPIES-RAW              LBK0300 
036600         TALLYING IN WS-ADD-SPLIT-COUNT                           LBK0300 
036700     END-UNSTRING.                                                LBK0300 
036800     IF WS-ADD-SPLIT-COUNT NOT = 4                                LBK0300 
036900         SET ADD-BOOK-OK TO FALSE                                 LBK0300 
037000         MOVE 'MalformedBookEntryException' TO WS-LOG-ERROR-CLASS LBK0300 
037100         MOVE 'Invalid add format.'                               LBK0300 
037200             TO WS-LOG-ERROR-MESSAGE                              LBK0300 
037300     ELSE                                                         LBK0300 
037400         MOVE WS-ADD-ISBN-CAPTURE (1 : 13) TO WS-ADD-ISBN         LBK0300 
037500         MOVE 'N' TO WS-ADD-COPIES-SIGN-SW                        LBK0300 
037600         MOVE 1 TO WS-ADD-COPIES-START                            LBK0300 
037700         MOVE 0 TO WS-ADD-COPIES-TRAILING                         LBK0300 
037800         INSPECT WS-ADD-COPIES-RAW TALLYING                       LBK0300 
037900             WS-ADD-COPIES-TRAILING FOR TRAILING SPACE            LBK0300 
038000         COMPUTE WS-ADD-COPIES-LEN = 6 - WS-ADD-COPIES-TRAILING   LBK0300 
038100         IF WS-ADD-COPIES-LEN > 0                                 LBK0300 
038200             IF WS-ADD-COPIES-SIGN-BYTE = WS-ADD-COPIES-NEG-SIGN  LBK0300 
038300                 SET ADD-COPIES-IS-NEGATIVE TO TRUE               LBK0300 
038400                 MOVE 2 TO WS-ADD-COPIES-START                    LBK0300 
038500             ELSE                                                 LBK0300 
038600                 IF WS-ADD-COPIES-SIGN-BYTE =                     LBK0300 
038700                        WS-ADD-COPIES-POS-SIGN                    LBK0300 
038800                     MOVE 2 TO WS-ADD-COPIES-START                LBK0300 
038900                 END-IF                                           LBK0300 
039000             END-IF                                               LBK0300 
039100         END-IF                                                   LBK0300 
039200         COMPUTE WS-ADD-COPIES-DIGIT-LEN =                        LBK0300 
039300             WS-ADD-COPIES-LEN - WS-ADD-COPIES-START + 1          LBK0300 
039400         IF WS-ADD-COPIES-DIGIT-LEN > 0 AND                       LBK0300 
039500            WS-ADD-COPIES-RAW                                     LBK0300 
039600                (WS-ADD-COPIES-START : WS-ADD-COPIES-DIGIT-LEN)   LBK0300 
039700                IS NUMERIC                                        LBK0300 
039800             MOVE WS-ADD-COPIES-RAW                               LBK0300 
039900                 (WS-ADD-COPIES-START : WS-ADD-COPIES-DIGIT-LEN)  LBK0300 
040000                 TO WS-ADD-COPIES-WORK                            LBK0300 
040100             IF ADD-COPIES-IS-NEGATIVE                            LBK0300 
040200                 COMPUTE WS-ADD-COPIES-WORK =                     LBK0300 
040300                     0 - WS-ADD-COPIES-WORK                       LBK0300 
040400             END-IF                                               LBK0300 
040500         ELSE                                                     LBK0300 
040600             SET ADD-BOOK-OK TO FALSE                             LBK0300 
040700             MOVE 'NumberFormatException'                         LBK0300 
040800                 TO WS-LOG-ERROR-CLASS                            LBK0300 
040900             MOVE 'Copies must be a whole number.'                LBK0300 
041000                 TO WS-LOG-ERROR-MESSAGE                          LBK0300 
041100         END-IF                                                   LBK0300 
041200     END-IF.                                                      LBK0300 
041300     IF ADD-BOOK-OK                                               LBK0300 
041400         PERFORM 210-APPEND-NEW-BOOK THRU 210-EXIT                LBK0300 
041500         PERFORM 700-SORT-BOOK-TABLE THRU 700-EXIT                LBK0300 
041600         PERFORM 750-REWRITE-CATALOG-FILE THRU 750-EXIT           LBK0300 
041700         PERFORM 820-PRINT-REPORT-HEADER THRU 820-EXIT            LBK0300 
041800         PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT              LBK0300 
041900         ADD 1 TO WS-ADDED-COUNT                                  LBK0300 
042000     ELSE                                                         LBK0300 
042100         MOVE LK-OPERATION-ARG TO WS-LOG-OFFENDING-TEXT           LBK0300 
042200         PERFORM 950-LOG-OPERATE-ERROR THRU 950-EXIT              LBK0300 
042300     END-IF.                                                      LBK0300 
042400 200-EXIT.                                                        LBK0300 
042500     EXIT.                                                        LBK0300 
042600*                                                                 LBK0300 
042700 210-APPEND-NEW-BOOK.                                             LBK0300 
042800     ADD 1 TO BKT-BOOK-COUNT.                                     LBK0300 
042900     SET BKT-IDX TO BKT-BOOK-COUNT.                               LBK0300 
043000     MOVE WS-ADD-TITLE  TO BKT-TITLE(BKT-IDX).                    LBK0300 
043100     MOVE WS-ADD-AUTHOR TO BKT-AUTHOR(BKT-IDX).                   LBK0300 
043200     MOVE WS-ADD-ISBN   TO BKT-ISBN(BKT-IDX).                     LBK0300 
043300     MOVE WS-ADD-COPIES-WORK TO BKT-COPIES(BKT-IDX).              LBK0300 
043400 210-EXIT.                                                        LBK0300 
043500     EXIT.                                                        LBK0300 
043600*                                                                 LBK0300 
043700 300-KEYWORD-SEARCH-BRANCH.                                       LBK0300 
043800     MOVE SPACES TO WS-KEYWORD-UPPER.                             LBK0300 
043900     MOVE LK-OPERATION-ARG TO WS-KEYWORD-UPPER.                   LBK0300 
044000     INSPECT WS-KEYWORD-UPPER                                     LBK0300 
044100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  LBK0300 
044200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 LBK0300 
044300     MOVE 0 TO WS-KEYWORD-TRAILING.                               LBK0300 
044400     INSPECT WS-KEYWORD-UPPER TALLYING                            LBK0300 
044500         WS-KEYWORD-TRAILING FOR TRAILING SPACE.                  LBK0300 
044600     COMPUTE WS-KEYWORD-LEN = 80 - WS-KEYWORD-TRAILING.           LBK0300 
044700     PERFORM 820-PRINT-REPORT-HEADER THRU 820-EXIT.               LBK0300 
044800     PERFORM 310-SCAN-FOR-KEYWORD THRU 310-EXIT                   LBK0300 
044900         VARYING WS-TABLE-SUB FROM 1 BY 1                         LBK0300 
045000         UNTIL WS-TABLE-SUB > BKT-BOOK-COUNT.                     LBK0300 
045100 300-EXIT.                                                        LBK0300 
045200     EXIT.                                                        LBK0300 
045300*                                                                 LBK0300 
045400 310-SCAN-FOR-KEYWORD.                                            LBK0300 
045500     SET BKT-IDX TO WS-TABLE-SUB.                                 LBK0300 
045600     MOVE BKT-TITLE(BKT-IDX) TO WS-SEARCH-TITLE-UPPER.            LBK0300 
045700     INSPECT WS-SEARCH-TITLE-UPPER                                LBK0300 
045800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  LBK0300 
045900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 LBK0300 
046000     SET TITLE-MATCHES-KEYWORD TO FALSE.                          LBK0300 
046100     IF WS-KEYWORD-LEN > 0 AND WS-KEYWORD-LEN <= 30               LBK0300 
046200         COMPUTE WS-SCAN-LIMIT = 30 - WS-KEYWORD-LEN + 1          LBK0300 
046300         PERFORM 315-TRY-ONE-OFFSET THRU 315-EXIT                 LBK0300 
046400             VARYING WS-SCAN-OFFSET FROM 1 BY 1                   LBK0300 
046500             UNTIL WS-SCAN-OFFSET > WS-SCAN-LIMIT                 LBK0300 
046600                 OR TITLE-MATCHES-KEYWORD                         LBK0300 
046700     END-IF.                                                      LBK0300 
046800     IF TITLE-MATCHES-KEYWORD                                     LBK0300 
046900         PERFORM 830-PRINT-DETAIL-LINE THRU 830-EXIT              LBK0300 
047000         ADD 1 TO WS-RESULT-COUNT                                 LBK0300 
047100     END-IF.                                                      LBK0300 
047200 310-EXIT.                                                        LBK0300 
047300     EXIT.                                                        LBK0300 
047400*                                                                 LBK0300 
047500 315-TRY-ONE-OFFSET.                                              LBK0300 
047600     IF WS-SEARCH-TITLE-UPPER (WS-SCAN-OFFSET : WS-KEYWORD-LEN)   LBK0300 
047700         = WS-KEYWORD-UPPER (1 : WS-KEYWORD-LEN)                  LBK0300 
047800             SET TITLE-MATCHES-KEYWORD TO TRUE                    LBK0300 
047900     END-IF.                                                      LBK0300 
048000 315-EXIT.                                                        LBK0300 
048100     EXIT.                                                        LBK0300 
048200*                                                                 LBK0300 
048300 700-SORT-BOOK-TABLE.                                             LBK0300 
048400     PERFORM 710-INSERTION-SORT-PASS THRU 710-EXIT                LBK0300 
048500         VARYING WS-SORT-SUB-1 FROM 2 BY 1                        LBK0300 
048600         UNTIL WS-SORT-SUB-1 > BKT-BOOK-COUNT.                    LBK0300 
048700 700-EXIT.                                                        LBK0300 
048800     EXIT.                                                        LBK0300 
048900*                                                                 LBK0300 
049000 710-INSERTION-SORT-PASS.                                         LBK0300 
049100     SET BKT-IDX TO WS-SORT-SUB-1.                                LBK0300 
049200     MOVE BKT-TITLE(BKT-IDX)  TO WS-HOLD-TITLE.                   LBK0300 
049300     MOVE BKT-AUTHOR(BKT-IDX) TO WS-HOLD-AUTHOR.                  LBK0300 
049400     MOVE BKT-ISBN(BKT-IDX)   TO WS-HOLD-ISBN.                    LBK0300 
049500     MOVE BKT-COPIES(BKT-IDX) TO WS-HOLD-COPIES.                  LBK0300 
049600     MOVE WS-SORT-SUB-1 TO WS-SORT-SUB-2.                         LBK0300 
049700     PERFORM 720-SHIFT-ONE-ENTRY-UP THRU 720-EXIT                 LBK0300 
049800         UNTIL WS-SORT-SUB-2 < 2 OR                               LBK0300 
049900             WS-HOLD-TITLE NOT <                                  LBK0300 
050000                 BKT-TITLE(WS-SORT-SUB-2 - 1).                    LBK0300 
050100     SET BKT-IDX TO WS-SORT-SUB-2.                                LBK0300 
050200     MOVE WS-HOLD-TITLE  TO BKT-TITLE(BKT-IDX).                   LBK0300 
050300     MOVE WS-HOLD-AUTHOR TO BKT-AUTHOR(BKT-IDX).                  LBK0300 
050400     MOVE WS-HOLD-ISBN   TO BKT-ISBN(BKT-IDX).                    LBK0300 
050500     MOVE WS-HOLD-COPIES TO BKT-COPIES(BKT-IDX).                  LBK0300 
050600 710-EXIT.                                                        LBK0300 
050700     EXIT.                                                        LBK0300 
050800*                                                                 LBK0300 
050900 720-SHIFT-ONE-ENTRY-UP.                                          LBK0300 
051000     SET BKT-IDX TO WS-SORT-SUB-2.                                LBK0300 
051100     MOVE BKT-TITLE(WS-SORT-SUB-2 - 1)  TO BKT-TITLE(BKT-IDX).    LBK0300 
051200     MOVE BKT-AUTHOR(WS-SORT-SUB-2 - 1) TO BKT-AUTHOR(BKT-IDX).   LBK0300 
051300     MOVE BKT-ISBN(WS-SORT-SUB-2 - 1)   TO BKT-ISBN(BKT-IDX).     LBK0300 
051400     MOVE BKT-COPIES(WS-SORT-SUB-2 - 1) TO BKT-COPIES(BKT-IDX).   LBK0300 
051500     SUBTRACT 1 FROM WS-SORT-SUB-2.                               LBK0300 
051600 720-EXIT.                                                        LBK0300 
051700     EXIT.                                                        LBK0300 
051800*                                                                 LBK0300 
051900 750-REWRITE-CATALOG-FILE.                                        LBK0300 
052000     OPEN OUTPUT CATALOG-FILE.                                    LBK0300 
052100     PERFORM 760-WRITE-ONE-CATALOG-LINE THRU 760-EXIT             LBK0300 
052200         VARYING WS-TABLE-SUB FROM 1 BY 1                         LBK0300 
052300         UNTIL WS-TABLE-SUB > BKT-BOOK-COUNT.                     LBK0300 
052400     CLOSE CATALOG-FILE.                                          LBK0300 
052500 750-EXIT.                                                        LBK0300 
052600     EXIT.                                                        LBK0300 
052700*                                                                 LBK0300 
052800 760-WRITE-ONE-CATALOG-LINE.                                      LBK0300 
052900     SET BKT-IDX TO WS-TABLE-SUB.                                 LBK0300 
053000     MOVE SPACES TO WS-CATALOG-OUT-LINE.                          LBK0300 
053100     MOVE BKT-COPIES(BKT-IDX) TO WS-COPIES-OUT-EDIT.              LBK0300 
053200     MOVE 0 TO WS-COPIES-OUT-LEADING.                             LBK0300 
053300     INSPECT WS-COPIES-OUT-EDIT TALLYING                          LBK0300 
053400         WS-COPIES-OUT-LEADING FOR LEADING SPACE.                 LBK0300 
053500     COMPUTE WS-COPIES-OUT-LEN = 5 - WS-COPIES-OUT-LEADING.       LBK0300 
053600     STRING BKT-TITLE(BKT-IDX)  DELIMITED BY SIZE                 LBK0300 
053700            ':'                 DELIMITED BY SIZE                 LBK0300 
053800            BKT-AUTHOR(BKT-IDX) DELIMITED BY SIZE                 LBK0300 
053900            ':'                 DELIMITED BY SIZE                 LBK0300 
054000            BKT-ISBN(BKT-IDX)   DELIMITED BY SIZE                 LBK0300 
054100            ':'                 DELIMITED BY SIZE                 LBK0300 
054200            WS-COPIES-OUT-EDIT                                    LBK0300 
054300                (WS-COPIES-OUT-LEADING + 1 : WS-COPIES-OUT-LEN)   LBK0300 
054400                                DELIMITED BY SIZE                 LBK0300 
054500         INTO WS-CATALOG-OUT-LINE                                 LBK0300 
054600     END-STRING.                                                  LBK0300 
054700     WRITE WS-CATALOG-OUT-LINE.                                   LBK0300 
054800 760-EXIT.                                                        LBK0300 
054900     EXIT.                                                        LBK0300 
055000*                                                                 LBK0300 
055100 820-PRINT-REPORT-HEADER.                                         LBK0300 
055200     IF NOT HEADER-ALREADY-PRINTED                                LBK0300 
055300         MOVE WS-HEADER-LINE-1 TO WS-REPORT-LINE                  LBK0300 
055400         WRITE WS-REPORT-LINE AFTER ADVANCING C01                 LBK0300 
055500         MOVE WS-HEADER-LINE-2 TO WS-REPORT-LINE                  LBK0300 
055600         WRITE WS-REPORT-LINE AFTER ADVANCING 1 LINE              LBK0300 
055700         SET HEADER-ALREADY-PRINTED TO TRUE                       LBK0300 
055800     END-IF.                                                      LBK0300 
055900 820-EXIT.                                                        LBK0300 
056000     EXIT.                                                        LBK0300 
056100*                                                                 LBK0300 
056200 830-PRINT-DETAIL-LINE.                                           LBK0300 
056300     MOVE BKT-TITLE(BKT-IDX)  TO WS-DTL-TITLE.                    LBK0300 
056400     MOVE BKT-AUTHOR(BKT-IDX) TO WS-DTL-AUTHOR.                   LBK0300 
056500     MOVE BKT-ISBN(BKT-IDX)   TO WS-DTL-ISBN.                     LBK0300 
056600     MOVE BKT-COPIES(BKT-IDX) TO WS-DTL-COPIES.                   LBK0300 
056700     MOVE WS-DETAIL-LINE TO WS-REPORT-LINE.                       LBK0300 
056800     WRITE WS-REPORT-LINE AFTER ADVANCING 1 LINE.                 LBK0300 
056900 830-EXIT.                                                        LBK0300 
057000     EXIT.                                                        LBK0300 
057100*                                                                 LBK0300 
057200 900-PRINT-SUMMARY.                                               LBK0300 
057300     MOVE BKT-BOOK-COUNT     TO WS-SUM-PROCESSED.                 LBK0300 
057400     MOVE WS-RESULT-COUNT    TO WS-SUM-RESULTS.                   LBK0300 
057500     MOVE WS-ADDED-COUNT     TO WS-SUM-ADDED.                     LBK0300 
057600     MOVE LK-RUNNING-ERROR-COUNT TO WS-SUM-ERRORS.                LBK0300 
057700     MOVE WS-SUMMARY-LINE-1 TO WS-REPORT-LINE.                    LBK0300 
057800     WRITE WS-REPORT-LINE AFTER ADVANCING 1 LINE.                 LBK0300 
057900     MOVE WS-SUMMARY-LINE-2 TO WS-REPORT-LINE.                    LBK0300 
058000     WRITE WS-REPORT-LINE AFTER ADVANCING 1 LINE.                 LBK0300 
058100     MOVE WS-SUMMARY-LINE-3 TO WS-REPORT-LINE.                    LBK0300 
058200     WRITE WS-REPORT-LINE AFTER ADVANCING 1 LINE.                 LBK0300 
058300     MOVE WS-SUMMARY-LINE-4 TO WS-REPORT-LINE.                    LBK0300 
058400     WRITE WS-REPORT-LINE AFTER ADVANCING 1 LINE.                 LBK0300 
058500 900-EXIT.                                                        LBK0300 
058600     EXIT.                                                        LBK0300 
058700*                                                                 LBK0300 
058800 950-LOG-OPERATE-ERROR.                                           LBK0300 
058900     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.          LBK0300 
059000     MOVE 0 TO WS-LOG-OFF-TRAILING WS-LOG-CLS-TRAILING            LBK0300 
059100               WS-LOG-MSG-TRAILING.                               LBK0300 
059200     INSPECT WS-LOG-OFFENDING-TEXT TALLYING                       LBK0300 
059300         WS-LOG-OFF-TRAILING FOR TRAILING SPACE.                  LBK0300 
059400     INSPECT WS-LOG-ERROR-CLASS TALLYING                          LBK0300 
059500         WS-LOG-CLS-TRAILING FOR TRAILING SPACE.                  LBK0300 
059600     INSPECT WS-LOG-ERROR-MESSAGE TALLYING                        LBK0300 
059700         WS-LOG-MSG-TRAILING FOR TRAILING SPACE.                  LBK0300 
059800     COMPUTE WS-LOG-OFF-LEN = 80 - WS-LOG-OFF-TRAILING.           LBK0300 
059900     COMPUTE WS-LOG-CLS-LEN = 30 - WS-LOG-CLS-TRAILING.           LBK0300 
060000     COMPUTE WS-LOG-MSG-LEN = 80 - WS-LOG-MSG-TRAILING.           LBK0300 
060100     IF WS-LOG-OFF-LEN < 1                                        LBK0300 
060200         MOVE 1 TO WS-LOG-OFF-LEN                                 LBK0300 
060300     END-IF.                                                      LBK0300 
060400     IF WS-LOG-CLS-LEN < 1                                        LBK0300 
060500         MOVE 1 TO WS-LOG-CLS-LEN                                 LBK0300 
060600     END-IF.                                                      LBK0300 
060700     IF WS-LOG-MSG-LEN < 1                                        LBK0300 
060800         MOVE 1 TO WS-LOG-MSG-LEN                                 LBK0300 
060900     END-IF.                                                      LBK0300 
061000     MOVE SPACES TO ERL-ERROR-LOG-RECORD.                         LBK0300 
061100     STRING '[' WS-CDT-YYYY '-' WS-CDT-MM '-' WS-CDT-DD ' '       LBK0300 
061200            WS-CDT-HH '-' WS-CDT-MIN '-' WS-CDT-SS '.' WS-CDT-HS  LBK0300 
061300            '] INVALID: "'                                        LBK0300 
061400            WS-LOG-OFFENDING-TEXT (1 : WS-LOG-OFF-LEN)            LBK0300 
061500            '" - '                                                LBK0300 
061600            WS-LOG-ERROR-CLASS (1 : WS-LOG-CLS-LEN)               LBK0300 
061700            ': '                                                  LBK0300 
061800            WS-LOG-ERROR-MESSAGE (1 : WS-LOG-MSG-LEN)             LBK0300 
061900         DELIMITED BY SIZE INTO ERL-FORMATTED-LINE                LBK0300 
062000     END-STRING.                                                  LBK0300 
062100     OPEN EXTEND ERROR-LOG-FILE.                                  LBK0300 
062200     IF WS-ERR-FILE-STATUS NOT = '00'                             LBK0300 
062300         OPEN OUTPUT ERROR-LOG-FILE                               LBK0300 
062400     END-IF.                                                      LBK0300 
062500     WRITE ERL-ERROR-LOG-RECORD.                                  LBK0300 
062600     CLOSE ERROR-LOG-FILE.                                        LBK0300 
062700     ADD 1 TO LK-RUNNING-ERROR-COUNT.                             LBK0300 
062800 950-EXIT.                                                        LBK0300 
062900     EXIT.                                                        LBK0300 
063000*                                                                 LBK0300 
063100*  END OF PROGRAM LBK0300                                         LBK0300 
063200                                                                  LBK0300 
063300                                                                  LBK0300 
063400                                                                  LBK0300 
063500                                                                  LBK0300 
